000100* VXPIR.CPYBK -- LINKAGE FOR CRDVXPIR
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE IDEMPOTENCY-EXPIRY SWEEP CALLED
000400* MODULE.
000500*-----------------------------------------------------------------
000600     05  WK-C-XPIR-INPUT.
000700         10  WK-C-XPIR-NOW            PIC X(26).
000800     05  WK-C-XPIR-OUTPUT.
000900         10  WK-C-XPIR-PURGED-COUNT   PIC 9(07) COMP.
