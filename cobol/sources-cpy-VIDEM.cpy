000100* VIDEM.CPYBK -- LINKAGE FOR CRDVIDEM
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE IDEMPOTENCY FIND/SAVE CALLED MODULE.
000400* ONE CALL SERVES BOTH OPERATIONS, SELECTED BY WK-C-IDEM-FUNCTN,
000500* MATCHING THE SHOP'S HABIT OF ONE MODULE PER FILE RATHER THAN
000600* ONE MODULE PER VERB.
000700*-----------------------------------------------------------------
000800     05  WK-C-IDEM-CONTROL.
000900         10  WK-C-IDEM-FUNCTN         PIC X(01).
001000             88  WK-C-IDEM-FIND              VALUE "F".
001100             88  WK-C-IDEM-SAVE               VALUE "S".
001200         10  WK-C-IDEM-NOW            PIC X(26).
001300     05  WK-C-IDEM-RECORD.
001400         10  WK-C-IDEM-KEY            PIC X(64).
001500         10  WK-C-IDEM-ENDPOINT       PIC X(64).
001600         10  WK-C-IDEM-RESOURCE-ID    PIC X(36).
001700         10  WK-C-IDEM-RESOURCE-TYPE  PIC X(11).
001800         10  WK-C-IDEM-RESP-STATUS    PIC 9(03).
001900         10  WK-C-IDEM-RESP-BODY      PIC X(2000).
002000     05  WK-C-IDEM-OUTPUT.
002100         10  WK-C-IDEM-FOUND-SW       PIC X(01).
002200             88  WK-C-IDEM-WAS-FOUND         VALUE "Y".
002300             88  WK-C-IDEM-NOT-FOUND-OUT     VALUE "N".
002400         10  WK-C-IDEM-ERROR-CD       PIC X(07).
