000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVSTAT.
000500 AUTHOR.         J K NUNEZ.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   05 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : CARD STATUS-TRANSITION CALLED MODULE - BLOCK AND
001200*              UNBLOCK SHARE THIS ONE MODULE, SELECTED BY
001300*              WK-C-STAT-ACTION.  ENFORCES OWNERSHIP, THE
001400*              OPTIMISTIC-LOCK VERSION CHECK, AND THE CURRENT-
001500*              STATUS PRECONDITION BEFORE FLIPPING THE CARD.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#   INIT   DATE        DESCRIPTION
002000* ------  -----  ----------  -----------------------------------
002100* CRD0002 JKN    05/03/1990  INITIAL VERSION.
002200* CRD0014 JKN    09/12/1998  Y2K - UPDATED-AT NOW STAMPED FROM
002300*                            THE 4-DIGIT-YEAR RUN TIMESTAMP.
002400* CRD0037 TSM    19/02/2002  IF-MATCH CHECK NOW COMPARED BEFORE
002500*                            THE STATUS PRECONDITION, NOT AFTER
002600*                            - A STALE ETAG NO LONGER LEAKS
002700*                            WHETHER THE STATUS WOULD HAVE
002800*                            ALLOWED THE TRANSITION.
002900* CRD0103 PAK    11/09/2018  WK-C-WORK-VERSION-LOW CARRIED NO
003000*                            USAGE CLAUSE, SO IT REDEFINED A
003100*                            COMP ITEM AS ZONED DISPLAY - THE
003200*                            VERSION RETURNED AS THE NEW ETAG
003300*                            WAS UNCONVERTED BYTES, NOT THE
003400*                            INCREMENTED VERSION.  DECLARED
003500*                            COMP TO MATCH WK-C-WORK-VERSION-
003600*                            CALC PER AUDIT FINDING.
003700*----------------------------------------------------------------*
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                      PIC X(24) VALUE
005600     "** PROGRAM CRDVSTAT **".
005700
005800 77  WK-N-TABLE-IX                PIC 9(05) COMP.
005900 77  WK-C-FOUND-CARD-SW           PIC X(01) VALUE "N".
006000     88  WK-C-FOUND-CARD                 VALUE "Y".
006100     88  WK-C-NOT-FOUND-CARD             VALUE "N".
006200
006300 01  WK-C-WORK-VERSION-CALC        PIC 9(09) COMP.
006400 01  WK-C-WORK-VERSION-CALC-R REDEFINES WK-C-WORK-VERSION-CALC.
006500     05  WK-C-WORK-VERSION-LOW    PIC 9(09) COMP.
006600 01  WK-C-WORK-STATUS-PAIR         PIC X(12).
006700 01  WK-C-WORK-STATUS-PAIR-R REDEFINES WK-C-WORK-STATUS-PAIR.
006800     05  WK-C-WORK-STATUS-OLD     PIC X(06).
006900     05  WK-C-WORK-STATUS-NEW     PIC X(06).
007000 01  WK-C-WORK-ACTION-FLAG         PIC X(02).
007100 01  WK-C-WORK-ACTION-FLAG-R REDEFINES WK-C-WORK-ACTION-FLAG.
007200     05  WK-C-WORK-ACTION-CHAR-1  PIC X(01).
007300     05  WK-C-WORK-ACTION-CHAR-2  PIC X(01).
007400
007500 01  WK-C-COMMON.
007600     COPY ASCMWS.
007700
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100     COPY VSTAT.
008200 01  WK-C-CARD-AREA.
008300     COPY CRDCTAB.
008400
008500*********************************************
008600 PROCEDURE DIVISION USING WK-C-STAT-INPUT
008700                           WK-C-STAT-OUTPUT
008800                           WK-C-CARD-AREA.
008900*********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-LOOKUP-CARD
009200        THRU A099-LOOKUP-CARD-EX.
009300     IF WK-C-STAT-ERROR-CD = SPACES
009400         PERFORM A100-CHECK-OWNER-VERSION
009500            THRU A199-CHECK-OWNER-VERSION-EX
009600     END-IF.
009700     IF WK-C-STAT-ERROR-CD = SPACES
009800         PERFORM A200-APPLY-TRANSITION
009900            THRU A299-APPLY-TRANSITION-EX
010000     END-IF.
010100     GOBACK.
010200
010300*-----------------------------------------------------------------
010400 A000-LOOKUP-CARD.
010500*-----------------------------------------------------------------
010600*    STEP 1 - LOCATE THE CARD IN THE IN-MEMORY TABLE.
010700*-----------------------------------------------------------------
010800     INITIALIZE WK-C-STAT-OUTPUT.
010900     SET WK-C-NOT-FOUND-CARD TO TRUE.
011000     MOVE ZEROS TO WK-N-TABLE-IX.
011100     PERFORM A010-TEST-ONE-CARD
011200        THRU A019-TEST-ONE-CARD-EX
011300        VARYING WK-N-TABLE-IX FROM 1 BY 1
011400        UNTIL WK-N-TABLE-IX > WK-N-CARD-COUNT
011500            OR WK-C-FOUND-CARD.
011600     IF WK-C-NOT-FOUND-CARD
011700         MOVE RC-NOT-FOUND TO WK-C-STAT-ERROR-CD
011800     END-IF.
011900*-----------------------------------------------------------------
012000 A099-LOOKUP-CARD-EX.
012100*-----------------------------------------------------------------
012200     EXIT.
012300
012400*-----------------------------------------------------------------
012500 A010-TEST-ONE-CARD.
012600*-----------------------------------------------------------------
012700     IF CRD-CARD-ID(WK-N-TABLE-IX) = WK-C-STAT-CARD-ID
012800         SET WK-C-FOUND-CARD TO TRUE
012900     END-IF.
013000*-----------------------------------------------------------------
013100 A019-TEST-ONE-CARD-EX.
013200*-----------------------------------------------------------------
013300     EXIT.
013400
013500*-----------------------------------------------------------------
013600 A100-CHECK-OWNER-VERSION.
013700*-----------------------------------------------------------------
013800*    STEPS 2/3 - OWNERSHIP, THEN THE OPTIMISTIC-LOCK ETAG.
013900*-----------------------------------------------------------------
014000     IF CRD-USER-ID(WK-N-TABLE-IX) NOT = WK-C-STAT-USER-ID
014100         MOVE RC-FORBIDDEN TO WK-C-STAT-ERROR-CD
014200     ELSE
014300         IF CRD-CARD-VERSION(WK-N-TABLE-IX) NOT = WK-C-STAT-IF-MATCH
014400             MOVE RC-CONFLICT TO WK-C-STAT-ERROR-CD
014500         END-IF
014600     END-IF.
014700*-----------------------------------------------------------------
014800 A199-CHECK-OWNER-VERSION-EX.
014900*-----------------------------------------------------------------
015000     EXIT.
015100
015200*-----------------------------------------------------------------
015300 A200-APPLY-TRANSITION.
015400*-----------------------------------------------------------------
015500*    STEP 4/5 - BLOCK REQUIRES ACTIVE, UNBLOCK REQUIRES BLOCKED;
015600*    OTHERWISE REJECTED.  VERSION IS BUMPED, UPDATED-AT STAMPED.
015700*-----------------------------------------------------------------
015800     MOVE CRD-CARD-STATUS(WK-N-TABLE-IX) TO WK-C-WORK-STATUS-OLD.
015900     IF WK-C-STAT-BLOCK
016000         MOVE "BL" TO WK-C-WORK-ACTION-FLAG
016100         IF CRD-STATUS-ACTIVE(WK-N-TABLE-IX)
016200             MOVE "BLOCKED" TO CRD-CARD-STATUS(WK-N-TABLE-IX)
016300         ELSE
016400             MOVE RC-INVALID-STATUS TO WK-C-STAT-ERROR-CD
016500         END-IF
016600     ELSE
016700         MOVE "UB" TO WK-C-WORK-ACTION-FLAG
016800         IF CRD-STATUS-BLOCKED(WK-N-TABLE-IX)
016900             MOVE "ACTIVE"   TO CRD-CARD-STATUS(WK-N-TABLE-IX)
017000         ELSE
017100             MOVE RC-INVALID-STATUS TO WK-C-STAT-ERROR-CD
017200         END-IF
017300     END-IF.
017400     MOVE CRD-CARD-STATUS(WK-N-TABLE-IX) TO WK-C-WORK-STATUS-NEW.
017500     IF WK-C-STAT-ERROR-CD = SPACES
017600         ADD 1 TO CRD-CARD-VERSION(WK-N-TABLE-IX)
017700         MOVE WK-C-STAT-NOW TO CRD-UPDATED-AT(WK-N-TABLE-IX)
017800         MOVE CRD-CARD-VERSION(WK-N-TABLE-IX)
017900                             TO WK-C-WORK-VERSION-CALC
018000         MOVE WK-C-WORK-VERSION-LOW
018100                             TO WK-C-STAT-NEW-VERSION
018200         MOVE 200            TO WK-C-STAT-RESP-STATUS
018300     END-IF.
018400*-----------------------------------------------------------------
018500 A299-APPLY-TRANSITION-EX.
018600*-----------------------------------------------------------------
018700     EXIT.
018800
018900******************************************************************
019000*************** END OF PROGRAM SOURCE  CRDVSTAT ****************
019100******************************************************************
