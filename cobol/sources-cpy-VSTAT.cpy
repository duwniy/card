000100* VSTAT.CPYBK -- LINKAGE FOR CRDVSTAT
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE CARD STATUS-TRANSITION (BLOCK/
000400* UNBLOCK) CALLED MODULE.
000500*-----------------------------------------------------------------
000600     05  WK-C-STAT-INPUT.
000700         10  WK-C-STAT-CARD-ID        PIC X(36).
000800         10  WK-C-STAT-USER-ID        PIC 9(09).
000900         10  WK-C-STAT-IF-MATCH       PIC 9(09).
001000*                                     CALLER-PRESENTED ETAG --
001100*                                     MUST EQUAL CRD-CARD-VERSION.
001200         10  WK-C-STAT-ACTION         PIC X(01).
001300             88  WK-C-STAT-BLOCK             VALUE "B".
001400             88  WK-C-STAT-UNBLOCK           VALUE "U".
001500         10  WK-C-STAT-NOW            PIC X(26).
001600     05  WK-C-STAT-OUTPUT.
001700         10  WK-C-STAT-NEW-VERSION    PIC 9(09).
001800         10  WK-C-STAT-RESP-STATUS    PIC 9(03).
001900         10  WK-C-STAT-ERROR-CD       PIC X(07).
