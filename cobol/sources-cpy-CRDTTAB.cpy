000100* CRDTTAB.CPYBK
000200*-----------------------------------------------------------------
000300* IN-MEMORY TRANSACTION TABLE.  SUBSTITUTES FOR RANDOM ACCESS TO
000400* TRANSACTION-FILE -- LOADED AT START OF RUN, APPENDED TO AS
000500* DEBIT/CREDIT POSTINGS ARE MADE, REWRITTEN TO
000600* TRANSACTION-FILE AT END OF RUN.
000700*
000800*      02/1998  RRT  CRD0002  INITIAL VERSION -- 2000-ENTRY TABLE.
000900*-----------------------------------------------------------------
001000     02  WK-N-TRXN-COUNT              PIC 9(05) COMP.
001100     02  WK-C-TRXN-TABLE.
001200         03  WK-C-TRXN-ENTRY  OCCURS 2000 TIMES
001300                               INDEXED BY TRXN-IX.
001400             COPY CRDTRXN.
