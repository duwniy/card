000100* ASCMWS.CPYBK
000200*-----------------------------------------------------------------
000300* COMMON WORK AREA -- FILE STATUS CONDITION NAMES AND RUN
000400* SWITCHES SHARED BY EVERY PROGRAM IN THE CARD/TRANSACTION
000500* SUITE.  COPY THIS MEMBER INTO WORKING-STORAGE AS
000600*     01  WK-C-COMMON.
000700*         COPY ASCMWS.
000800*-----------------------------------------------------------------
000900     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001000         88  WK-C-SUCCESSFUL                    VALUE "00".
001100         88  WK-C-DUPLICATE-KEY                 VALUE "22".
001200         88  WK-C-RECORD-NOT-FOUND              VALUE "23".
001300         88  WK-C-END-OF-FILE                   VALUE "10".
001400         88  WK-C-PERMANENT-ERROR               VALUE "90" "91"
001500                                                  "92" "93" "94".
001600*-----------------------------------------------------------------
001700* RUN-WIDE SWITCHES -- USED BY THE MAIN LINE TO REMEMBER WHETHER
001800* A GIVEN REQUEST/RECORD FAILED SO END-OF-RUN COUNTS ARE RIGHT.
001900*-----------------------------------------------------------------
002000     05  WK-C-ABEND-SWITCH            PIC X(01) VALUE "N".
002100         88  WK-C-ABEND-REQUESTED               VALUE "Y".
002200         88  WK-C-ABEND-NOT-REQUESTED           VALUE "N".
002300     05  WK-C-FOUND-SWITCH            PIC X(01) VALUE "N".
002400         88  WK-C-ITEM-FOUND                    VALUE "Y".
002500         88  WK-C-ITEM-NOT-FOUND                VALUE "N".
002600*-----------------------------------------------------------------
002700* STANDARD REJECT-REASON CODES RETURNED BY THE CALLED MODULES.
002800* FOLLOW THE SHOP'S "CRD" + 4-DIGIT NUMBERING SCHEME.
002900*-----------------------------------------------------------------
003000     05  WK-C-REASON-CODES.
003100         10  RC-NONE                 PIC X(07) VALUE SPACES.
003200         10  RC-NOT-FOUND            PIC X(07) VALUE "CRD0101".
003300         10  RC-FORBIDDEN            PIC X(07) VALUE "CRD0102".
003400         10  RC-CONFLICT             PIC X(07) VALUE "CRD0103".
003500         10  RC-INVALID-STATUS       PIC X(07) VALUE "CRD0104".
003600         10  RC-INVALID-DATA         PIC X(07) VALUE "CRD0105".
003700         10  RC-LIMIT-EXCEEDED       PIC X(07) VALUE "CRD0106".
003800         10  RC-INSUFFICIENT-FUNDS   PIC X(07) VALUE "CRD0107".
003900         10  RC-BAD-CURRENCY-PAIR    PIC X(07) VALUE "CRD0108".
004000         10  RC-TABLE-FULL           PIC X(07) VALUE "CRD0109".
