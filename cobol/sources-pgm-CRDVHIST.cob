000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVHIST.
000500 AUTHOR.         J K NUNEZ.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   14 MAR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : TRANSACTION-HISTORY CALLED MODULE.  SCANS THE
001200*              IN-MEMORY TRANSACTION TABLE FOR ONE CARD, APPLIES
001300*              THE CALLER'S OPTIONAL FILTERS, AND RETURNS ONE
001400*              PAGE OF MATCHES, NEWEST FIRST.  THE TABLE IS
001500*              APPEND-ONLY IN CREATION ORDER SO A HIGH-TO-LOW
001600*              INDEX SCAN GIVES CREATED-AT DESCENDING WITHOUT A
001700*              SEPARATE SORT STEP.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  -----  ----------  -----------------------------------
002300* CRD0003 JKN    14/03/1990  INITIAL VERSION.
002400* CRD0014 JKN    11/12/1998  Y2K - NO DATE COMPARISON IN THIS
002500*                            MODULE (SORT IS BY TABLE POSITION,
002600*                            NOT BY DATE VALUE); REVIEWED, NO
002700*                            CHANGE REQUIRED.
002800* CRD0067 DLW    30/06/2009  DEFAULT PAGE SIZE CHANGED FROM 20
002900*                            TO 10 PER OPERATIONS REQUEST;
003000*                            RESULT TABLE CAPPED AT 100 ENTRIES.
003100* CRD0104 PAK    11/09/2018  WK-C-WORK-PAGE-LOW, -SIZE-LOW AND
003200*                            -MATCH-LOW CARRIED NO USAGE
003300*                            CLAUSE, SO EACH REDEFINED A COMP
003400*                            ITEM AS ZONED DISPLAY - PAGE-
003500*                            NUMBER, PAGE-SIZE AND TOTAL-ITEMS
003600*                            WERE COMING BACK AS UNCONVERTED
003700*                            BYTES.  ALL THREE DECLARED COMP
003800*                            TO MATCH THE ITEMS THEY REDEFINE
003900*                            PER AUDIT FINDING.
004000* CRD0109 PAK    11/09/2018  TOTAL-PAGES COMPUTE CARRIED ROUNDED
004100*                            ON TOP OF THE (COUNT+SIZE-1)/SIZE
004200*                            CEILING-DIVISION TRICK - THAT TRICK
004300*                            ONLY WORKS ON A TRUNCATED DIVIDE, SO
004400*                            ROUNDING IT A SECOND TIME OVERCOUNTED
004500*                            THE PAGE TOTAL ON EVERY EXACT-MULTIPLE
004600*                            MATCH-COUNT/PAGE-SIZE PAIR.  ROUNDED
004700*                            REMOVED PER AUDIT FINDING.
004800*----------------------------------------------------------------*
004900        EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005700                   UPSI-0 IS UPSI-SWITCH-0
005800                     ON  STATUS IS U0-ON
005900                     OFF STATUS IS U0-OFF.
006000
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                      PIC X(24) VALUE
006700     "** PROGRAM CRDVHIST **".
006800
006900 77  WK-N-TABLE-IX                PIC 9(05) COMP.
007000 77  WK-N-HIST-MATCH-COUNT        PIC 9(07) COMP VALUE ZERO.
007100 77  WK-N-HIST-START              PIC 9(07) COMP VALUE ZERO.
007200 77  WK-N-HIST-END                PIC 9(07) COMP VALUE ZERO.
007300 77  WK-N-HIST-STORE-IX           PIC 9(05) COMP VALUE ZERO.
007400 77  WK-C-FOUND-CARD-SW           PIC X(01) VALUE "N".
007500     88  WK-C-FOUND-CARD                 VALUE "Y".
007600     88  WK-C-NOT-FOUND-CARD             VALUE "N".
007700 77  WK-N-CARD-TABLE-IX            PIC 9(05) COMP.
007800 77  WK-C-MATCH-SW                PIC X(01) VALUE "N".
007900     88  WK-C-ENTRY-MATCHES              VALUE "Y".
008000     88  WK-C-ENTRY-NOT-MATCHED          VALUE "N".
008100
008200 01  WK-C-COMMON.
008300     COPY ASCMWS.
008400
008500 01  WK-C-WORK-PAGE                PIC 9(07) COMP.
008600 01  WK-C-WORK-PAGE-R REDEFINES WK-C-WORK-PAGE.
008700     05  FILLER                   PIC 9(02) COMP.
008800     05  WK-C-WORK-PAGE-LOW       PIC 9(05) COMP.
008900 01  WK-C-WORK-SIZE                PIC 9(07) COMP.
009000 01  WK-C-WORK-SIZE-R REDEFINES WK-C-WORK-SIZE.
009100     05  FILLER                   PIC 9(02) COMP.
009200     05  WK-C-WORK-SIZE-LOW       PIC 9(05) COMP.
009300 01  WK-C-WORK-MATCH-CALC          PIC 9(07) COMP.
009400 01  WK-C-WORK-MATCH-CALC-R REDEFINES WK-C-WORK-MATCH-CALC.
009500     05  FILLER                   PIC 9(02) COMP.
009600     05  WK-C-WORK-MATCH-LOW      PIC 9(05) COMP.
009700
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100     COPY VHIST.
010200 01  WK-C-CARD-AREA.
010300     COPY CRDCTAB.
010400 01  WK-C-TRXN-AREA.
010500     COPY CRDTTAB.
010600
010700*********************************************
010800 PROCEDURE DIVISION USING WK-C-HIST-FILTER
010900                           WK-C-HIST-OUTPUT
011000                           WK-C-CARD-AREA
011100                           WK-C-TRXN-AREA.
011200*********************************************
011300 MAIN-MODULE.
011400     PERFORM A000-LOOKUP-CARD
011500        THRU A099-LOOKUP-CARD-EX.
011600     IF WK-C-HIST-ERROR-CD = SPACES
011700         PERFORM B100-SCAN-TRANSACTIONS
011800            THRU B199-SCAN-TRANSACTIONS-EX
011900         PERFORM B200-PAGINATE
012000            THRU B299-PAGINATE-EX
012100     END-IF.
012200     GOBACK.
012300
012400*-----------------------------------------------------------------
012500 A000-LOOKUP-CARD.
012600*-----------------------------------------------------------------
012700*    STEPS 1/2 - THE CARD MUST EXIST AND MUST BELONG TO THE
012800*    REQUESTING USER BEFORE ANY TRANSACTION IS RETURNED.
012900*-----------------------------------------------------------------
013000     INITIALIZE WK-C-HIST-OUTPUT.
013100     SET WK-C-NOT-FOUND-CARD TO TRUE.
013200     PERFORM A010-TEST-ONE-CARD
013300        THRU A019-TEST-ONE-CARD-EX
013400        VARYING WK-N-CARD-TABLE-IX FROM 1 BY 1
013500        UNTIL WK-N-CARD-TABLE-IX > WK-N-CARD-COUNT
013600            OR WK-C-FOUND-CARD.
013700     IF WK-C-NOT-FOUND-CARD
013800         MOVE RC-NOT-FOUND TO WK-C-HIST-ERROR-CD
013900     ELSE
014000         IF CRD-USER-ID(WK-N-CARD-TABLE-IX) NOT = WK-C-HIST-USER-ID
014100             MOVE RC-FORBIDDEN TO WK-C-HIST-ERROR-CD
014200         END-IF
014300     END-IF.
014400*-----------------------------------------------------------------
014500 A099-LOOKUP-CARD-EX.
014600*-----------------------------------------------------------------
014700     EXIT.
014800
014900*-----------------------------------------------------------------
015000 A010-TEST-ONE-CARD.
015100*-----------------------------------------------------------------
015200     IF CRD-CARD-ID(WK-N-CARD-TABLE-IX) = WK-C-HIST-FLT-CARD-ID
015300         SET WK-C-FOUND-CARD TO TRUE
015400     END-IF.
015500*-----------------------------------------------------------------
015600 A019-TEST-ONE-CARD-EX.
015700*-----------------------------------------------------------------
015800     EXIT.
015900
016000*-----------------------------------------------------------------
016100 B100-SCAN-TRANSACTIONS.
016200*-----------------------------------------------------------------
016300*    STEPS 3/4 - HIGH-TO-LOW INDEX SCAN (NEWEST FIRST), APPLYING
016400*    EVERY SUPPLIED FILTER, COUNTING ALL MATCHES AND CAPTURING
016500*    ONLY THE ONES THAT FALL WITHIN THE REQUESTED PAGE.
016600*-----------------------------------------------------------------
016700     MOVE ZEROS TO WK-N-HIST-MATCH-COUNT WK-N-HIST-STORE-IX.
016800     MOVE WK-C-HIST-FLT-SIZE TO WK-C-WORK-SIZE.
016900     IF WK-C-WORK-SIZE = ZEROS
017000         MOVE 10 TO WK-C-WORK-SIZE
017100     END-IF.
017200     MOVE WK-C-HIST-FLT-PAGE TO WK-C-WORK-PAGE.
017300     COMPUTE WK-N-HIST-START = WK-C-WORK-PAGE * WK-C-WORK-SIZE.
017400     COMPUTE WK-N-HIST-END   = WK-N-HIST-START + WK-C-WORK-SIZE - 1.
017500     IF WK-N-TRXN-COUNT > 0
017600         PERFORM B110-TEST-ONE-TRXN
017700            THRU B119-TEST-ONE-TRXN-EX
017800            VARYING WK-N-TABLE-IX FROM WK-N-TRXN-COUNT BY -1
017900            UNTIL WK-N-TABLE-IX < 1
018000     END-IF.
018100*-----------------------------------------------------------------
018200 B199-SCAN-TRANSACTIONS-EX.
018300*-----------------------------------------------------------------
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 B110-TEST-ONE-TRXN.
018800*-----------------------------------------------------------------
018900     SET WK-C-ENTRY-NOT-MATCHED TO TRUE.
019000     IF CRD-TRXN-CARD-ID(WK-N-TABLE-IX) = WK-C-HIST-FLT-CARD-ID
019100         SET WK-C-ENTRY-MATCHES TO TRUE
019200         IF WK-C-HIST-FLT-TYPE NOT = SPACES
019300            AND CRD-TRXN-TYPE(WK-N-TABLE-IX) NOT = WK-C-HIST-FLT-TYPE
019400             SET WK-C-ENTRY-NOT-MATCHED TO TRUE
019500         END-IF
019600         IF WK-C-HIST-FLT-TXN-ID NOT = SPACES
019700            AND CRD-TRXN-ID(WK-N-TABLE-IX) NOT = WK-C-HIST-FLT-TXN-ID
019800             SET WK-C-ENTRY-NOT-MATCHED TO TRUE
019900         END-IF
020000         IF WK-C-HIST-FLT-EXT-ID NOT = SPACES
020100            AND CRD-TRXN-EXTERNAL-ID(WK-N-TABLE-IX)
020200                                 NOT = WK-C-HIST-FLT-EXT-ID
020300             SET WK-C-ENTRY-NOT-MATCHED TO TRUE
020400         END-IF
020500         IF WK-C-HIST-FLT-CURRENCY NOT = SPACES
020600            AND CRD-TRXN-CURRENCY(WK-N-TABLE-IX)
020700                                 NOT = WK-C-HIST-FLT-CURRENCY
020800             SET WK-C-ENTRY-NOT-MATCHED TO TRUE
020900         END-IF
021000     END-IF.
021100     IF WK-C-ENTRY-MATCHES
021200         IF WK-N-HIST-MATCH-COUNT >= WK-N-HIST-START
021300            AND WK-N-HIST-MATCH-COUNT <= WK-N-HIST-END
021400            AND WK-N-HIST-STORE-IX < 100
021500             ADD 1 TO WK-N-HIST-STORE-IX
021600             MOVE WK-N-TABLE-IX TO
021700                  WK-C-HIST-RESULT-IX(WK-N-HIST-STORE-IX)
021800         END-IF
021900         ADD 1 TO WK-N-HIST-MATCH-COUNT
022000     END-IF.
022100*-----------------------------------------------------------------
022200 B119-TEST-ONE-TRXN-EX.
022300*-----------------------------------------------------------------
022400     EXIT.
022500
022600*-----------------------------------------------------------------
022700 B200-PAGINATE.
022800*-----------------------------------------------------------------
022900*    STEP 5 - FINISH OFF THE PAGE/COUNT FIELDS RETURNED TO THE
023000*    CALLER.
023100*-----------------------------------------------------------------
023200     MOVE WK-C-WORK-PAGE-LOW  TO WK-C-HIST-PAGE-NUMBER.
023300     MOVE WK-C-WORK-SIZE-LOW  TO WK-C-HIST-PAGE-SIZE.
023400     MOVE WK-N-HIST-MATCH-COUNT TO WK-C-WORK-MATCH-CALC.
023500     MOVE WK-C-WORK-MATCH-CALC  TO WK-C-HIST-TOTAL-ITEMS.
023600     MOVE WK-N-HIST-STORE-IX  TO WK-C-HIST-RETURNED.
023700     IF WK-N-HIST-MATCH-COUNT = ZEROS
023800         MOVE ZEROS TO WK-C-HIST-TOTAL-PAGES
023900     ELSE
024000         COMPUTE WK-C-HIST-TOTAL-PAGES =
024100                 (WK-N-HIST-MATCH-COUNT + WK-C-WORK-SIZE - 1)
024200                 / WK-C-WORK-SIZE
024300     END-IF.
024400*-----------------------------------------------------------------
024500 B299-PAGINATE-EX.
024600*-----------------------------------------------------------------
024700     EXIT.
024800
024900******************************************************************
025000*************** END OF PROGRAM SOURCE  CRDVHIST ****************
025100******************************************************************
