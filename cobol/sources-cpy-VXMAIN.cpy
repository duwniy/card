000100* VXMAIN.CPYBK -- LINKAGE FOR CRDXMAIN
000200*-----------------------------------------------------------------
000300* JOB PARAMETERS SUPPLIED BY THE CL/JCL STEP THAT STARTS THIS
000400* RUN.  THE EXCHANGE RATE ARRIVES AS A RUN PARAMETER RATHER THAN
000500* FROM A LIVE RATE SERVICE -- THIS PROGRAM DOES NOT CALL OUT.
000600*-----------------------------------------------------------------
000700     05  WK-C-XMAIN-RECORD.
000800         10  WK-C-XMAIN-RUN-DATE      PIC 9(08).
000900*                                     CCYYMMDD.
001000         10  WK-C-XMAIN-RUN-TIME      PIC 9(08).
001100*                                     HHMMSSHS.
001200         10  WK-C-XMAIN-USD-UZS-RATE  PIC S9(09)V9(06) COMP-3.
001300*                                     CURRENT USD-TO-UZS RATE,
001400*                                     MAJOR UZS PER 1 MAJOR USD,
001500*                                     REFRESHED HOURLY UPSTREAM.
