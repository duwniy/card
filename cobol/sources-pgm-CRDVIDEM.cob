000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVIDEM.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   02 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : IDEMPOTENCY-KEY CALLED MODULE.  ONE CALL SERVES
001200*              BOTH FIND AND SAVE, SELECTED BY WK-C-IDEM-FUNCTN,
001300*              AGAINST THE IN-MEMORY IDEMPOTENCY TABLE.  A SAVE
001400*              STAMPS EXPIRES-AT AS CREATED-AT PLUS ONE FULL
001500*              CALENDAR DAY (THE TIME-OF-DAY PORTION IS
001600*              UNCHANGED, ONLY THE DATE ADVANCES).
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*----------------------------------------------------------------*
002000* MOD.#   INIT   DATE        DESCRIPTION
002100* ------  -----  ----------  -----------------------------------
002200* CRD0004 RRT    02/04/1990  INITIAL VERSION.
002300* CRD0014 JKN    12/12/1998  Y2K - DAY-ADD ROUTINE REWRITTEN TO
002400*                            CARRY A FULL 4-DIGIT YEAR THROUGH
002500*                            THE CENTURY ROLLOVER; PREVIOUS
002600*                            VERSION ASSUMED A 19XX CENTURY.
002700* CRD0059 DLW    14/07/2006  TABLE-FULL NOW REJECTED WITH
002800*                            RC-TABLE-FULL INSTEAD OF ABENDING -
002900*                            LETS CRDXMAIN LOG THE REQUEST AND
003000*                            KEEP GOING.
003100* CRD0105 PAK    11/09/2018  WK-C-WORK-NEW-IX-LOW CARRIED NO
003200*                            USAGE CLAUSE, SO IT REDEFINED A
003300*                            COMP ITEM AS ZONED DISPLAY - THE
003400*                            NEW ENTRY'S IDEMP-ID SURROGATE KEY
003500*                            WAS BEING STAMPED FROM UNCONVERTED
003600*                            BYTES.  DECLARED COMP TO MATCH
003700*                            WK-C-WORK-NEW-IX-CALC PER AUDIT
003800*                            FINDING.
003900*----------------------------------------------------------------*
004000        EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                   UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                      PIC X(24) VALUE
005800     "** PROGRAM CRDVIDEM **".
005900
006000 77  WK-N-TABLE-IX                PIC 9(05) COMP.
006100 77  WK-N-NEW-ENTRY-IX            PIC 9(05) COMP.
006200 77  WK-C-FOUND-IDEM-SW           PIC X(01) VALUE "N".
006300     88  WK-C-FOUND-IDEM                 VALUE "Y".
006400     88  WK-C-NOT-FOUND-IDEM             VALUE "N".
006500
006600 01  WK-C-WORK-NEW-IX-CALC        PIC 9(07) COMP.
006700 01  WK-C-WORK-NEW-IX-CALC-R REDEFINES WK-C-WORK-NEW-IX-CALC.
006800     05  FILLER                  PIC 9(02) COMP.
006900     05  WK-C-WORK-NEW-IX-LOW    PIC 9(05) COMP.
007000
007100*-----------------------------------------------------------------
007200*    DAYS-IN-MONTH TABLE - LOADED BY REDEFINING A SERIES OF
007300*    VALUE'D FILLERS, THE STANDARD WAY TO GET VALUE CLAUSES ONTO
007400*    AN OCCURS TABLE IN THIS COMPILER.
007500*-----------------------------------------------------------------
007600 01  WK-C-DIM-VALUES.
007700     05  FILLER                  PIC 9(02) VALUE 31.
007800     05  FILLER                  PIC 9(02) VALUE 28.
007900     05  FILLER                  PIC 9(02) VALUE 31.
008000     05  FILLER                  PIC 9(02) VALUE 30.
008100     05  FILLER                  PIC 9(02) VALUE 31.
008200     05  FILLER                  PIC 9(02) VALUE 30.
008300     05  FILLER                  PIC 9(02) VALUE 31.
008400     05  FILLER                  PIC 9(02) VALUE 31.
008500     05  FILLER                  PIC 9(02) VALUE 30.
008600     05  FILLER                  PIC 9(02) VALUE 31.
008700     05  FILLER                  PIC 9(02) VALUE 30.
008800     05  FILLER                  PIC 9(02) VALUE 31.
008900 01  WK-C-DIM-TABLE REDEFINES WK-C-DIM-VALUES.
009000     05  WK-N-DIM-ENTRY OCCURS 12 TIMES
009100                                 PIC 9(02).
009200
009300 01  WK-C-EXPIRY-CALC.
009400     05  WK-N-EXP-YEAR            PIC 9(04).
009500     05  WK-N-EXP-MONTH           PIC 9(02).
009600     05  WK-N-EXP-DAY             PIC 9(02).
009700     05  WK-N-EXP-DIM             PIC 9(02).
009800     05  WK-N-EXP-REM-4           PIC 9(02) COMP.
009900     05  WK-N-EXP-REM-100         PIC 9(02) COMP.
010000     05  WK-N-EXP-REM-400         PIC 9(03) COMP.
010100 01  WK-C-EXPIRY-CALC-R REDEFINES WK-C-EXPIRY-CALC.
010200     05  FILLER                   PIC X(08).
010300     05  FILLER                   PIC X(09).
010400
010500 01  WK-C-COMMON.
010600     COPY ASCMWS.
010700
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100     COPY VIDEM.
011200 01  WK-C-IDEM-AREA.
011300     COPY CRDITAB.
011400
011500*********************************************
011600 PROCEDURE DIVISION USING WK-C-IDEM-CONTROL
011700                           WK-C-IDEM-RECORD
011800                           WK-C-IDEM-OUTPUT
011900                           WK-C-IDEM-AREA.
012000*********************************************
012100 MAIN-MODULE.
012200     PERFORM A000-START-PROGRAM-ROUTINE
012300        THRU A099-START-PROGRAM-ROUTINE-EX.
012400     IF WK-C-IDEM-FIND
012500         PERFORM B100-FIND-RECORD
012600            THRU B199-FIND-RECORD-EX
012700     ELSE
012800         PERFORM B200-SAVE-RECORD
012900            THRU B299-SAVE-RECORD-EX
013000     END-IF.
013100     GOBACK.
013200
013300*-----------------------------------------------------------------
013400 A000-START-PROGRAM-ROUTINE.
013500*-----------------------------------------------------------------
013600     INITIALIZE WK-C-IDEM-OUTPUT.
013700     SET WK-C-NOT-FOUND-IDEM TO TRUE.
013800*-----------------------------------------------------------------
013900 A099-START-PROGRAM-ROUTINE-EX.
014000*-----------------------------------------------------------------
014100     EXIT.
014200
014300*-----------------------------------------------------------------
014400 B100-FIND-RECORD.
014500*-----------------------------------------------------------------
014600*    LOOK UP THE KEY/ENDPOINT PAIR.  A HIT COPIES THE ORIGINAL
014700*    RESPONSE BACK OUT SO THE CALLER CAN REPLAY IT VERBATIM.
014800*-----------------------------------------------------------------
014900     IF WK-N-IDEM-COUNT > 0
015000         PERFORM B110-TEST-ONE-IDEM
015100            THRU B119-TEST-ONE-IDEM-EX
015200            VARYING WK-N-TABLE-IX FROM 1 BY 1
015300            UNTIL WK-N-TABLE-IX > WK-N-IDEM-COUNT
015400                OR WK-C-FOUND-IDEM
015500     END-IF.
015600     IF WK-C-FOUND-IDEM
015700         SET WK-C-IDEM-WAS-FOUND TO TRUE
015800         MOVE CRD-IDEM-RESOURCE-ID(WK-N-TABLE-IX)
015900                               TO WK-C-IDEM-RESOURCE-ID
016000         MOVE CRD-IDEM-RESOURCE-TYPE(WK-N-TABLE-IX)
016100                               TO WK-C-IDEM-RESOURCE-TYPE
016200         MOVE CRD-IDEM-RESP-STATUS(WK-N-TABLE-IX)
016300                               TO WK-C-IDEM-RESP-STATUS
016400         MOVE CRD-IDEM-RESP-BODY(WK-N-TABLE-IX)
016500                               TO WK-C-IDEM-RESP-BODY
016600     ELSE
016700         SET WK-C-IDEM-NOT-FOUND-OUT TO TRUE
016800     END-IF.
016900*-----------------------------------------------------------------
017000 B199-FIND-RECORD-EX.
017100*-----------------------------------------------------------------
017200     EXIT.
017300
017400*-----------------------------------------------------------------
017500 B110-TEST-ONE-IDEM.
017600*-----------------------------------------------------------------
017700     IF CRD-IDEM-KEY(WK-N-TABLE-IX)      = WK-C-IDEM-KEY
017800        AND CRD-IDEM-ENDPOINT(WK-N-TABLE-IX) = WK-C-IDEM-ENDPOINT
017900         SET WK-C-FOUND-IDEM TO TRUE
018000     END-IF.
018100*-----------------------------------------------------------------
018200 B119-TEST-ONE-IDEM-EX.
018300*-----------------------------------------------------------------
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700 B200-SAVE-RECORD.
018800*-----------------------------------------------------------------
018900*    APPEND A NEW IDEMPOTENCY ENTRY.  CREATED-AT IS THE CALLER'S
019000*    NOW; EXPIRES-AT IS COMPUTED BY C000 AS NOW PLUS ONE DAY.
019100*-----------------------------------------------------------------
019200     IF WK-N-IDEM-COUNT >= 500
019300         MOVE RC-TABLE-FULL TO WK-C-IDEM-ERROR-CD
019400     ELSE
019500         ADD 1 TO WK-N-IDEM-COUNT
019600         MOVE WK-N-IDEM-COUNT TO WK-N-NEW-ENTRY-IX
019700         MOVE WK-N-NEW-ENTRY-IX TO WK-C-WORK-NEW-IX-CALC
019800         MOVE WK-C-WORK-NEW-IX-LOW
019900                        TO CRD-IDEM-ID(WK-N-NEW-ENTRY-IX)
020000         MOVE WK-C-IDEM-KEY TO CRD-IDEM-KEY(WK-N-NEW-ENTRY-IX)
020100         MOVE WK-C-IDEM-ENDPOINT
020200                        TO CRD-IDEM-ENDPOINT(WK-N-NEW-ENTRY-IX)
020300         MOVE WK-C-IDEM-RESOURCE-ID
020400                        TO CRD-IDEM-RESOURCE-ID(WK-N-NEW-ENTRY-IX)
020500         MOVE WK-C-IDEM-RESOURCE-TYPE
020600                      TO CRD-IDEM-RESOURCE-TYPE(WK-N-NEW-ENTRY-IX)
020700         MOVE WK-C-IDEM-RESP-STATUS
020800                        TO CRD-IDEM-RESP-STATUS(WK-N-NEW-ENTRY-IX)
020900         MOVE WK-C-IDEM-RESP-BODY
021000                        TO CRD-IDEM-RESP-BODY(WK-N-NEW-ENTRY-IX)
021100         MOVE WK-C-IDEM-NOW
021200                        TO CRD-IDEM-CREATED-AT(WK-N-NEW-ENTRY-IX)
021300         PERFORM C000-COMPUTE-EXPIRY
021400            THRU C099-COMPUTE-EXPIRY-EX
021500         MOVE WK-C-IDEM-NOW
021600                        TO CRD-IDEM-EXPIRES-AT(WK-N-NEW-ENTRY-IX)
021700         MOVE WK-N-EXP-YEAR
021800              TO CRD-IDEM-EXPIRES-AT(WK-N-NEW-ENTRY-IX)(1:4)
021900         MOVE WK-N-EXP-MONTH
022000              TO CRD-IDEM-EXPIRES-AT(WK-N-NEW-ENTRY-IX)(6:2)
022100         MOVE WK-N-EXP-DAY
022200              TO CRD-IDEM-EXPIRES-AT(WK-N-NEW-ENTRY-IX)(9:2)
022300         SET WK-C-IDEM-WAS-FOUND TO TRUE
022400     END-IF.
022500*-----------------------------------------------------------------
022600 B299-SAVE-RECORD-EX.
022700*-----------------------------------------------------------------
022800     EXIT.
022900
023000*-----------------------------------------------------------------
023100 C000-COMPUTE-EXPIRY.
023200*-----------------------------------------------------------------
023300*    EXPIRES-AT = NOW + 1 CALENDAR DAY.  HOUR/MINUTE/SECOND ARE
023400*    UNCHANGED SO ONLY THE YEAR/MONTH/DAY NEED TO ROLL FORWARD,
023500*    WITH THE USUAL MONTH-END AND LEAP-YEAR CARRY.
023600*-----------------------------------------------------------------
023700     MOVE WK-C-IDEM-NOW(1:4) TO WK-N-EXP-YEAR.
023800     MOVE WK-C-IDEM-NOW(6:2) TO WK-N-EXP-MONTH.
023900     MOVE WK-C-IDEM-NOW(9:2) TO WK-N-EXP-DAY.
024000     MOVE WK-N-DIM-ENTRY(WK-N-EXP-MONTH) TO WK-N-EXP-DIM.
024100     IF WK-N-EXP-MONTH = 2
024200         DIVIDE WK-N-EXP-YEAR BY 4
024300             GIVING WK-N-EXP-REM-4
024400             REMAINDER WK-N-EXP-REM-4
024500         IF WK-N-EXP-REM-4 = 0
024600             DIVIDE WK-N-EXP-YEAR BY 100
024700                 GIVING WK-N-EXP-REM-100
024800                 REMAINDER WK-N-EXP-REM-100
024900             IF WK-N-EXP-REM-100 NOT = 0
025000                 MOVE 29 TO WK-N-EXP-DIM
025100             ELSE
025200                 DIVIDE WK-N-EXP-YEAR BY 400
025300                     GIVING WK-N-EXP-REM-400
025400                     REMAINDER WK-N-EXP-REM-400
025500                 IF WK-N-EXP-REM-400 = 0
025600                     MOVE 29 TO WK-N-EXP-DIM
025700                 END-IF
025800             END-IF
025900         END-IF
026000     END-IF.
026100     ADD 1 TO WK-N-EXP-DAY.
026200     IF WK-N-EXP-DAY > WK-N-EXP-DIM
026300         MOVE 1 TO WK-N-EXP-DAY
026400         ADD 1 TO WK-N-EXP-MONTH
026500         IF WK-N-EXP-MONTH > 12
026600             MOVE 1 TO WK-N-EXP-MONTH
026700             ADD 1 TO WK-N-EXP-YEAR
026800         END-IF
026900     END-IF.
027000*-----------------------------------------------------------------
027100 C099-COMPUTE-EXPIRY-EX.
027200*-----------------------------------------------------------------
027300     EXIT.
027400
027500******************************************************************
027600*************** END OF PROGRAM SOURCE  CRDVIDEM ****************
027700******************************************************************
