000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDXPOST.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   16 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : DEBIT/CREDIT POSTING CALLED MODULE.  VALIDATES
001200*              THE CARD, CONVERTS THE REQUEST AMOUNT TO THE
001300*              CARD'S OWN CURRENCY WHEN THEY DIFFER (VIA
001400*              CRDVCUYP), CHECKS AVAILABLE FUNDS ON A DEBIT, AND
001500*              APPENDS THE POSTED TRANSACTION-RECORD TO THE
001600*              IN-MEMORY TRANSACTION TABLE.  CALLED ONCE PER
001700*              TRANSACTION-REQUEST-FILE RECORD BY CRDXMAIN.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  -----  ----------  -----------------------------------
002300* CRD0006 RRT    16/04/1990  INITIAL VERSION.
002400* CRD0014 JKN    13/12/1998  Y2K - CREATED-AT NOW STAMPED FROM
002500*                            THE 4-DIGIT-YEAR RUN TIMESTAMP;
002600*                            TRANSACTION-ID GENERATOR VERIFIED
002700*                            AGAINST 2000 ROLLOVER DATES.
002800* CRD0028 TSM    09/09/2001  RUN-SUMMARY COUNTS (POSTED,
002900*                            REJECTED) NOW MAINTAINED BY THE
003000*                            CALLER, NOT HERE - THIS MODULE
003100*                            ONLY REPORTS PASS/FAIL ON ONE
003200*                            REQUEST AT A TIME.
003300* CRD0080 DLW    04/11/2013  RATE ARRIVES AS A COMP-3 CALL
003400*                            PARAMETER FROM CRDXMAIN INSTEAD OF
003500*                            BEING READ FROM A RATE FILE HERE.
003600* CRD0091 PAK    17/06/2016  RESPONSE-STATUS ON A POSTED DEBIT
003700*                            OR CREDIT CORRECTED FROM 201 TO 200
003800*                            PER CARD PRODUCT API STANDARDS -
003900*                            201 IS RESERVED FOR CARD CREATION.
004000* CRD0097 PAK    03/02/2017  TXN-PURPOSE NOW FORCED TO SPACES ON
004100*                            A CREDIT REGARDLESS OF WHAT ARRIVED
004200*                            ON THE TRANSACTION-REQUEST RECORD -
004300*                            PURPOSE IS A DEBIT-ONLY FIELD PER
004400*                            CARD PRODUCT RULE.
004500* CRD0107 PAK    11/09/2018  WK-C-WORK-TXN-COUNT-LOW CARRIED NO
004600*                            USAGE CLAUSE, SO IT REDEFINED A
004700*                            COMP ITEM AS ZONED DISPLAY - THE
004800*                            SUBSCRIPT USED TO APPEND THE NEW
004900*                            TRANSACTION-RECORD WAS BUILT FROM
005000*                            UNCONVERTED BYTES.  DECLARED COMP
005100*                            TO MATCH WK-C-WORK-TXN-COUNT-CALC
005200*                            PER AUDIT FINDING.
005300*----------------------------------------------------------------*
005400        EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-AS400.
006000 OBJECT-COMPUTER. IBM-AS400.
006100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006200                   UPSI-0 IS UPSI-SWITCH-0
006300                     ON  STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 WORKING-STORAGE SECTION.
007000*************************
007100 01  FILLER                      PIC X(24) VALUE
007200     "** PROGRAM CRDXPOST **".
007300
007400 77  WK-N-TABLE-IX                PIC 9(05) COMP.
007500 77  WK-N-NEWID-SEQ               PIC 9(09) COMP VALUE ZERO.
007600*                                 RETAINS ITS VALUE ACROSS CALLS
007700*                                 SINCE THIS PROGRAM IS NOT
007800*                                 DECLARED AN INITIAL PROGRAM -
007900*                                 GIVES EVERY TRANSACTION A
008000*                                 DIFFERENT SUFFIX WITHIN A RUN.
008100 77  WK-C-FOUND-CARD-SW           PIC X(01) VALUE "N".
008200     88  WK-C-FOUND-CARD                 VALUE "Y".
008300     88  WK-C-NOT-FOUND-CARD             VALUE "N".
008400 77  WK-C-CONVERTED-AMOUNT        PIC S9(13)V99 COMP-3.
008500 77  WK-C-EXCH-RATE-OUT           PIC S9(13)V99 COMP-3 VALUE ZERO.
008600
008700 01  WK-C-WORK-TXN-COUNT-CALC     PIC 9(07) COMP.
008800 01  WK-C-WORK-TXN-COUNT-CALC-R REDEFINES WK-C-WORK-TXN-COUNT-CALC.
008900     05  FILLER                   PIC 9(02) COMP.
009000     05  WK-C-WORK-TXN-COUNT-LOW  PIC 9(05) COMP.
009100 01  WK-C-WORK-DIRECTION-PAIR     PIC X(12).
009200 01  WK-C-WORK-DIRECTION-PAIR-R REDEFINES WK-C-WORK-DIRECTION-PAIR.
009300     05  WK-C-WORK-DIR-FROM-CCY  PIC X(03).
009400     05  WK-C-WORK-DIR-TO-CCY    PIC X(03).
009500     05  FILLER                  PIC X(06).
009600
009700 01  WK-C-COMMON.
009800     COPY ASCMWS.
009900
010000 01  WK-C-NEWID-WORK               PIC X(36).
010100 01  WK-C-NEWID-WORK-R REDEFINES WK-C-NEWID-WORK.
010200     05  WK-C-NEWID-DATE          PIC X(08).
010300     05  FILLER                   PIC X(01).
010400     05  WK-C-NEWID-TIME          PIC X(06).
010500     05  FILLER                   PIC X(01).
010600     05  WK-C-NEWID-SEQ-OUT       PIC 9(09).
010700     05  FILLER                   PIC X(11).
010800
010900 01  WK-C-CUYP-CALL-AREA.
011000     COPY VCUYP.
011100
011200*****************
011300 LINKAGE SECTION.
011400*****************
011500     COPY VXPOST.
011600 01  WK-C-CARD-AREA.
011700     COPY CRDCTAB.
011800 01  WK-C-TRXN-AREA.
011900     COPY CRDTTAB.
012000
012100*********************************************
012200 PROCEDURE DIVISION USING WK-C-XPOST-INPUT
012300                           WK-C-XPOST-OUTPUT
012400                           WK-C-CARD-AREA
012500                           WK-C-TRXN-AREA.
012600*********************************************
012700 MAIN-MODULE.
012800     PERFORM A000-LOOKUP-CARD
012900        THRU A099-LOOKUP-CARD-EX.
013000     IF WK-C-XPOST-ERROR-CD = SPACES
013100         PERFORM A100-CHECK-OWNER-STATUS
013200            THRU A199-CHECK-OWNER-STATUS-EX
013300     END-IF.
013400     IF WK-C-XPOST-ERROR-CD = SPACES
013500         PERFORM B000-CONVERT-CURRENCY
013600            THRU B099-CONVERT-CURRENCY-EX
013700     END-IF.
013800     IF WK-C-XPOST-ERROR-CD = SPACES
013900         PERFORM C000-CHECK-FUNDS
014000            THRU C099-CHECK-FUNDS-EX
014100     END-IF.
014200     IF WK-C-XPOST-ERROR-CD = SPACES
014300         PERFORM C100-APPLY-POSTING
014400            THRU C199-APPLY-POSTING-EX
014500         PERFORM D000-BUILD-TRANSACTION
014600            THRU D099-BUILD-TRANSACTION-EX
014700     END-IF.
014800     GOBACK.
014900
015000*-----------------------------------------------------------------
015100 A000-LOOKUP-CARD.
015200*-----------------------------------------------------------------
015300*    STEP 1 - THE CARD MUST EXIST.
015400*-----------------------------------------------------------------
015500     INITIALIZE WK-C-XPOST-OUTPUT.
015600     SET WK-C-NOT-FOUND-CARD TO TRUE.
015700     PERFORM A010-TEST-ONE-CARD
015800        THRU A019-TEST-ONE-CARD-EX
015900        VARYING WK-N-TABLE-IX FROM 1 BY 1
016000        UNTIL WK-N-TABLE-IX > WK-N-CARD-COUNT
016100            OR WK-C-FOUND-CARD.
016200     IF WK-C-NOT-FOUND-CARD
016300         MOVE RC-NOT-FOUND TO WK-C-XPOST-ERROR-CD
016400     END-IF.
016500*-----------------------------------------------------------------
016600 A099-LOOKUP-CARD-EX.
016700*-----------------------------------------------------------------
016800     EXIT.
016900
017000*-----------------------------------------------------------------
017100 A010-TEST-ONE-CARD.
017200*-----------------------------------------------------------------
017300     IF CRD-CARD-ID(WK-N-TABLE-IX) = WK-C-XPOST-CARD-ID
017400         SET WK-C-FOUND-CARD TO TRUE
017500     END-IF.
017600*-----------------------------------------------------------------
017700 A019-TEST-ONE-CARD-EX.
017800*-----------------------------------------------------------------
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200 A100-CHECK-OWNER-STATUS.
018300*-----------------------------------------------------------------
018400*    STEPS 2/3 - OWNERSHIP, THEN THE CARD MUST BE ACTIVE - A
018500*    BLOCKED OR CLOSED CARD ACCEPTS NEITHER A DEBIT NOR A CREDIT.
018600*-----------------------------------------------------------------
018700     IF CRD-USER-ID(WK-N-TABLE-IX) NOT = WK-C-XPOST-USER-ID
018800         MOVE RC-FORBIDDEN TO WK-C-XPOST-ERROR-CD
018900     ELSE
019000         IF NOT CRD-STATUS-ACTIVE(WK-N-TABLE-IX)
019100             MOVE RC-INVALID-STATUS TO WK-C-XPOST-ERROR-CD
019200         END-IF
019300     END-IF.
019400*-----------------------------------------------------------------
019500 A199-CHECK-OWNER-STATUS-EX.
019600*-----------------------------------------------------------------
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000 B000-CONVERT-CURRENCY.
020100*-----------------------------------------------------------------
020200*    STEP 4 - IF THE REQUEST CURRENCY DIFFERS FROM THE CARD'S
020300*    OWN CURRENCY, CONVERT THE AMOUNT VIA THE COMMON CURRENCY
020400*    MODULE BEFORE TOUCHING THE BALANCE.  THE RATE USED IS
020500*    RECORDED ON THE TRANSACTION REGARDLESS OF WHETHER A
020600*    CONVERSION ACTUALLY TOOK PLACE.
020700*-----------------------------------------------------------------
020800     MOVE WK-C-XPOST-CURRENCY        TO WK-C-CUYP-FROM-CCY
020900                                         WK-C-WORK-DIR-FROM-CCY.
021000     MOVE CRD-CURRENCY(WK-N-TABLE-IX) TO WK-C-CUYP-TO-CCY
021100                                         WK-C-WORK-DIR-TO-CCY.
021200     MOVE WK-C-XPOST-AMOUNT           TO WK-C-CUYP-AMOUNT.
021300     MOVE WK-C-XPOST-USD-UZS-RATE     TO WK-C-CUYP-RATE.
021400     CALL "CRDVCUYP" USING WK-C-CUYP-INPUT
021500                            WK-C-CUYP-OUTPUT.
021600     IF WK-C-CUYP-ERROR-CD NOT = SPACES
021700         MOVE WK-C-CUYP-ERROR-CD TO WK-C-XPOST-ERROR-CD
021800     ELSE
021900         MOVE WK-C-CUYP-RESULT TO WK-C-CONVERTED-AMOUNT
022000         IF WK-C-CUYP-WAS-CONVERTED
022100             MOVE WK-C-CUYP-RATE-MINOR TO WK-C-EXCH-RATE-OUT
022200         ELSE
022300             MOVE ZEROS TO WK-C-EXCH-RATE-OUT
022400         END-IF
022500     END-IF.
022600*-----------------------------------------------------------------
022700 B099-CONVERT-CURRENCY-EX.
022800*-----------------------------------------------------------------
022900     EXIT.
023000
023100*-----------------------------------------------------------------
023200 C000-CHECK-FUNDS.
023300*-----------------------------------------------------------------
023400*    STEP 5 - A DEBIT MAY NOT DRIVE THE BALANCE BELOW ZERO.
023500*-----------------------------------------------------------------
023600     IF WK-C-XPOST-IS-DEBIT
023700        AND WK-C-CONVERTED-AMOUNT > CRD-BALANCE(WK-N-TABLE-IX)
023800         MOVE RC-INSUFFICIENT-FUNDS TO WK-C-XPOST-ERROR-CD
023900     END-IF.
024000*-----------------------------------------------------------------
024100 C099-CHECK-FUNDS-EX.
024200*-----------------------------------------------------------------
024300     EXIT.
024400
024500*-----------------------------------------------------------------
024600 C100-APPLY-POSTING.
024700*-----------------------------------------------------------------
024800*    STEP 6 - UPDATE THE CARD'S BALANCE AND TIMESTAMP.
024900*-----------------------------------------------------------------
025000     IF WK-C-XPOST-IS-DEBIT
025100         SUBTRACT WK-C-CONVERTED-AMOUNT
025200              FROM CRD-BALANCE(WK-N-TABLE-IX)
025300     ELSE
025400         ADD WK-C-CONVERTED-AMOUNT
025500              TO CRD-BALANCE(WK-N-TABLE-IX)
025600     END-IF.
025700     MOVE WK-C-XPOST-NOW TO CRD-UPDATED-AT(WK-N-TABLE-IX).
025800*-----------------------------------------------------------------
025900 C199-APPLY-POSTING-EX.
026000*-----------------------------------------------------------------
026100     EXIT.
026200
026300*-----------------------------------------------------------------
026400 D000-BUILD-TRANSACTION.
026500*-----------------------------------------------------------------
026600*    STEP 7 - APPEND THE POSTED TRANSACTION-RECORD TO THE TABLE
026700*    AND HAND THE CALLER BACK ITS NEW ID, THE AFTER-BALANCE AND
026800*    THE EXCHANGE RATE USED.
026900*-----------------------------------------------------------------
027000     IF WK-N-TRXN-COUNT >= 2000
027100         MOVE RC-TABLE-FULL TO WK-C-XPOST-ERROR-CD
027200     ELSE
027300         ADD 1 TO WK-N-NEWID-SEQ
027400         MOVE WK-C-XPOST-NOW(1:4)  TO WK-C-NEWID-DATE(1:4)
027500         MOVE WK-C-XPOST-NOW(6:2)  TO WK-C-NEWID-DATE(5:2)
027600         MOVE WK-C-XPOST-NOW(9:2)  TO WK-C-NEWID-DATE(7:2)
027700         MOVE WK-C-XPOST-NOW(12:2) TO WK-C-NEWID-TIME(1:2)
027800         MOVE WK-C-XPOST-NOW(15:2) TO WK-C-NEWID-TIME(3:2)
027900         MOVE WK-C-XPOST-NOW(18:2) TO WK-C-NEWID-TIME(5:2)
028000         MOVE WK-N-NEWID-SEQ       TO WK-C-NEWID-SEQ-OUT
028100
028200         ADD 1 TO WK-N-TRXN-COUNT
028300         MOVE WK-N-TRXN-COUNT TO WK-C-WORK-TXN-COUNT-CALC
028400         MOVE WK-C-NEWID-WORK  TO CRD-TRXN-ID(WK-N-TRXN-COUNT)
028500         MOVE WK-C-XPOST-EXTERNAL-ID
028600                               TO CRD-TRXN-EXTERNAL-ID(WK-N-TRXN-COUNT)
028700         MOVE WK-C-XPOST-CARD-ID
028800                               TO CRD-TRXN-CARD-ID(WK-N-TRXN-COUNT)
028900         MOVE WK-C-XPOST-TXN-TYPE
029000                               TO CRD-TRXN-TYPE(WK-N-TRXN-COUNT)
029100         MOVE WK-C-XPOST-AMOUNT
029200                               TO CRD-TRXN-AMOUNT(WK-N-TRXN-COUNT)
029300         MOVE CRD-BALANCE(WK-N-TABLE-IX)
029400                               TO CRD-TRXN-AFTER-BALANCE(WK-N-TRXN-COUNT)
029500         MOVE WK-C-XPOST-CURRENCY
029600                               TO CRD-TRXN-CURRENCY(WK-N-TRXN-COUNT)
029700         IF WK-C-XPOST-IS-DEBIT
029800             MOVE WK-C-XPOST-PURPOSE
029900                               TO CRD-TRXN-PURPOSE(WK-N-TRXN-COUNT)
030000         ELSE
030100             MOVE SPACES
030200                               TO CRD-TRXN-PURPOSE(WK-N-TRXN-COUNT)
030300         END-IF
030400         MOVE WK-C-EXCH-RATE-OUT
030500                               TO CRD-TRXN-EXCH-RATE(WK-N-TRXN-COUNT)
030600         MOVE WK-C-XPOST-NOW   TO CRD-TRXN-CREATED-AT(WK-N-TRXN-COUNT)
030700
030800         MOVE WK-C-NEWID-WORK          TO WK-C-XPOST-TRXN-ID
030900         MOVE CRD-BALANCE(WK-N-TABLE-IX)
031000                                       TO WK-C-XPOST-AFTER-BALANCE
031100         MOVE WK-C-EXCH-RATE-OUT       TO WK-C-XPOST-EXCH-RATE
031200         MOVE 200                      TO WK-C-XPOST-RESP-STATUS
031300     END-IF.
031400*-----------------------------------------------------------------
031500 D099-BUILD-TRANSACTION-EX.
031600*-----------------------------------------------------------------
031700     EXIT.
031800
031900******************************************************************
032000*************** END OF PROGRAM SOURCE  CRDXPOST ****************
032100******************************************************************
