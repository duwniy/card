000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVCUYP.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   19 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : COMMON MODULE TO VALIDATE AND PERFORM CARD
001200*              CURRENCY CONVERSION.  ONLY THE UZS/USD PAIR IS
001300*              CARRIED BY THIS SHOP'S CARD PRODUCT - ANY OTHER
001400*              PAIR COMES BACK REJECTED.  RATE ARRIVES AS A
001500*              CALL PARAMETER, REFRESHED HOURLY BY THE JOB THAT
001600*              STARTS CRDXMAIN; THIS MODULE DOES NOT GO OUT TO
001700*              THE RATE FEED ITSELF.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  -----  ----------  -----------------------------------
002300* CRD0001 RRT    19/02/1990  INITIAL VERSION - REPLACES THE
002400*                            OLD SPOT-FACTOR TABLE LOOKUP WITH
002500*                            A STRAIGHT RATE-PARAMETER CALC.
002600* CRD0014 JKN    07/12/1998  Y2K - NO DATE FIELDS IN THIS MODULE,
002700*                            REVIEWED AND SIGNED OFF NO CHANGE
002800*                            REQUIRED.
002900* CRD0022 JKN    03/06/1999  RATE-MINOR NOW RETURNED TRUNCATED,
003000*                            NOT ROUNDED, TO MATCH FX DESK AUDIT
003100*                            REQUEST ON CRDTRXN.
003200* CRD0041 TSM    11/04/2002  REJECT ANY PAIR OTHER THAN UZS/USD
003300*                            EXPLICITLY INSTEAD OF FALLING
003400*                            THROUGH TO A ZERO RATE.
003500* CRD0110 PAK    11/09/2018  WK-C-WORK-RATE-MINOR-INT ONLY
003600*                            COVERED THE TOP 11 OF RATE-MINOR-
003700*                            CALC'S 13 PACKED DIGITS, SO DIGIT 12
003800*                            (A REAL 0-9 DIGIT) WAS BEING READ AS
003900*                            THE SIGN NIBBLE - EVERY RATE-MINOR
004000*                            RETURNED TO THE CALLER, AND EVERY
004100*                            CONVERSION IN B200 THAT KEYS OFF IT,
004200*                            WAS COMPUTED FROM A CORRUPTED RATE.
004300*                            WIDENED TO PIC S9(13) COMP-3 SO ITS
004400*                            OWN SIGN NIBBLE LANDS ON THE ALWAYS-
004500*                            ZERO HUNDREDTHS DIGIT PER AUDIT
004600*                            FINDING.
004700* CRD0111 PAK    11/09/2018  WK-C-WORK-RATE-INT WAS DECLARED BUT
004800*                            NEVER REFERENCED - PURE CLUTTER.
004900*                            WIDENED TO A FULL-WIDTH ALIAS OF
005000*                            WK-C-WORK-RATE-CALC AND PUT TO WORK
005100*                            AS A ZERO/NEGATIVE-RATE GUARD IN
005200*                            B100 SO A BAD RATE FEED IS REJECTED
005300*                            (CRD0105) INSTEAD OF SILENTLY
005400*                            PRODUCING A ZERO OR NEGATIVE
005500*                            CONVERSION.
005600*----------------------------------------------------------------*
005700        EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                     ON  STATUS IS U0-ON
006700                     OFF STATUS IS U0-OFF.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                      PIC X(24) VALUE
007500     "** PROGRAM CRDVCUYP **".
007600
007700 77  WK-C-WORK-SW                PIC X(01) VALUE "N".
007800
007900 01  WK-C-WORK-RATE-CALC          PIC S9(13)V9(04) COMP-3.
008000 01  WK-C-WORK-RATE-CALC-R REDEFINES WK-C-WORK-RATE-CALC.
008100     05  WK-C-WORK-RATE-INT      PIC S9(13)V9(04) COMP-3.
008200 01  WK-C-WORK-WHOLE-RATE         PIC S9(15) COMP-3.
008300 01  WK-C-WORK-PAIR                PIC X(06).
008400 01  WK-C-WORK-PAIR-R REDEFINES WK-C-WORK-PAIR.
008500     05  WK-C-WORK-PAIR-FROM     PIC X(03).
008600     05  WK-C-WORK-PAIR-TO       PIC X(03).
008700 01  WK-C-WORK-RATE-MINOR-CALC     PIC S9(13)V99 COMP-3.
008800 01  WK-C-WORK-RATE-MINOR-CALC-R REDEFINES WK-C-WORK-RATE-MINOR-CALC.
008900     05  WK-C-WORK-RATE-MINOR-INT PIC S9(13) COMP-3.
009000     05  FILLER                  PIC X(01).
009100
009200 01  WK-C-COMMON.
009300     COPY ASCMWS.
009400
009500*****************
009600 LINKAGE SECTION.
009700*****************
009800     COPY VCUYP.
009900
010000*********************************************
010100 PROCEDURE DIVISION USING WK-C-CUYP-INPUT
010200                           WK-C-CUYP-OUTPUT.
010300*********************************************
010400 MAIN-MODULE.
010500     PERFORM A000-START-PROGRAM-ROUTINE
010600        THRU A099-START-PROGRAM-ROUTINE-EX.
010700     PERFORM B000-MAIN-PROCESSING
010800        THRU B099-MAIN-PROCESSING-EX.
010900     GOBACK.
011000
011100*-----------------------------------------------------------------
011200 A000-START-PROGRAM-ROUTINE.
011300*-----------------------------------------------------------------
011400     INITIALIZE WK-C-CUYP-OUTPUT.
011500     MOVE SPACES TO WK-C-CUYP-ERROR-CD.
011600     SET WK-C-CUYP-NOT-CONVERTED TO TRUE.
011700*-----------------------------------------------------------------
011800 A099-START-PROGRAM-ROUTINE-EX.
011900*-----------------------------------------------------------------
012000     EXIT.
012100
012200*-----------------------------------------------------------------
012300 B000-MAIN-PROCESSING.
012400*-----------------------------------------------------------------
012500*    STEP 1 - IDENTICAL CURRENCIES PASS THROUGH UNCHANGED, NO
012600*    RATE LOOKUP AND NO ROUNDING.
012700*-----------------------------------------------------------------
012800     IF WK-C-CUYP-FROM-CCY = WK-C-CUYP-TO-CCY
012900         MOVE WK-C-CUYP-AMOUNT TO WK-C-CUYP-RESULT
013000         MOVE ZEROS            TO WK-C-CUYP-RATE-MINOR
013100         SET WK-C-CUYP-NOT-CONVERTED TO TRUE
013200     ELSE
013300         MOVE WK-C-CUYP-FROM-CCY TO WK-C-WORK-PAIR-FROM
013400         MOVE WK-C-CUYP-TO-CCY   TO WK-C-WORK-PAIR-TO
013500         IF (WK-C-WORK-PAIR-FROM = "USD" AND
013600             WK-C-WORK-PAIR-TO   = "UZS")   OR
013700            (WK-C-WORK-PAIR-FROM = "UZS" AND
013800             WK-C-WORK-PAIR-TO   = "USD")
013900             PERFORM B100-COMPUTE-RATE-MINOR
014000                THRU B109-COMPUTE-RATE-MINOR-EX
014100             IF WK-C-CUYP-ERROR-CD = SPACES
014200                 PERFORM B200-CONVERT-AMOUNT
014300                    THRU B209-CONVERT-AMOUNT-EX
014400                 SET WK-C-CUYP-WAS-CONVERTED TO TRUE
014500             ELSE
014600                 MOVE ZEROS TO WK-C-CUYP-RESULT WK-C-CUYP-RATE-MINOR
014700             END-IF
014800         ELSE
014900             MOVE RC-BAD-CURRENCY-PAIR TO WK-C-CUYP-ERROR-CD
015000             MOVE ZEROS TO WK-C-CUYP-RESULT WK-C-CUYP-RATE-MINOR
015100         END-IF
015200     END-IF.
015300*-----------------------------------------------------------------
015400 B099-MAIN-PROCESSING-EX.
015500*-----------------------------------------------------------------
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015900 B100-COMPUTE-RATE-MINOR.
016000*-----------------------------------------------------------------
016100*    RATE-IN-MINOR-UNITS = RATE * 100, TRUNCATED TO A WHOLE
016200*    NUMBER - THIS IS THE VALUE RECORDED AS THE TRANSACTION'S
016300*    EXCHANGE-RATE, REGARDLESS OF DIRECTION.
016400*-----------------------------------------------------------------
016500     COMPUTE WK-C-WORK-RATE-CALC = WK-C-CUYP-RATE * 100.
016600     IF WK-C-WORK-RATE-INT NOT > ZERO
016700         MOVE RC-INVALID-DATA TO WK-C-CUYP-ERROR-CD
016800     ELSE
016900         COMPUTE WK-C-WORK-WHOLE-RATE = WK-C-WORK-RATE-CALC
017000         MOVE WK-C-WORK-WHOLE-RATE TO WK-C-WORK-RATE-MINOR-CALC
017100         MOVE WK-C-WORK-RATE-MINOR-INT TO WK-C-CUYP-RATE-MINOR
017200     END-IF.
017300*-----------------------------------------------------------------
017400 B109-COMPUTE-RATE-MINOR-EX.
017500*-----------------------------------------------------------------
017600     EXIT.
017700
017800*-----------------------------------------------------------------
017900 B200-CONVERT-AMOUNT.
018000*-----------------------------------------------------------------
018100*    HALF-UP ROUNDING, FULL PRECISION RETAINED UNTIL THE FINAL
018200*    COMPUTE - THE RATE ITSELF IS NEVER ROUNDED BEFORE USE.
018300*-----------------------------------------------------------------
018400     IF WK-C-WORK-PAIR-FROM = "USD"
018500         COMPUTE WK-C-CUYP-RESULT ROUNDED =
018600                 WK-C-CUYP-AMOUNT * WK-C-CUYP-RATE-MINOR / 100
018700     ELSE
018800         COMPUTE WK-C-CUYP-RESULT ROUNDED =
018900                 WK-C-CUYP-AMOUNT * 100 / WK-C-CUYP-RATE-MINOR
019000     END-IF.
019100*-----------------------------------------------------------------
019200 B209-CONVERT-AMOUNT-EX.
019300*-----------------------------------------------------------------
019400     EXIT.
019500
019600******************************************************************
019700*************** END OF PROGRAM SOURCE  CRDVCUYP ****************
019800******************************************************************
