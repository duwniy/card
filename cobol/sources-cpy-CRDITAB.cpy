000100* CRDITAB.CPYBK
000200*-----------------------------------------------------------------
000300* IN-MEMORY IDEMPOTENCY TABLE.  SUBSTITUTES FOR RANDOM ACCESS TO
000400* IDEMPOTENCY-FILE -- LOADED AT START OF RUN, APPENDED TO AS NEW
000500* KEYS ARE SAVED, PURGED OF EXPIRED ENTRIES BY CRDVXPIR, THEN
000600* REWRITTEN TO IDEMPOTENCY-FILE AT END OF RUN.
000700*
000800*      02/1998  RRT  CRD0002  INITIAL VERSION -- 500-ENTRY TABLE.
000900*-----------------------------------------------------------------
001000     02  WK-N-IDEM-COUNT              PIC 9(05) COMP.
001100     02  WK-C-IDEM-TABLE.
001200         03  WK-C-IDEM-ENTRY  OCCURS 500 TIMES
001300                               INDEXED BY IDEM-IX.
001400             COPY CRDIDEM.
