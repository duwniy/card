000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVXPIR.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   09 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : IDEMPOTENCY-EXPIRY SWEEP CALLED MODULE.  CALLED
001200*              ONCE AT END OF RUN BY CRDXMAIN TO DROP EVERY
001300*              IDEMPOTENCY ENTRY WHOSE EXPIRES-AT HAS PASSED,
001400*              COMPACTING THE TABLE IN PLACE SO IT IS REWRITTEN
001500*              WITHOUT GAPS.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* MOD.#   INIT   DATE        DESCRIPTION
002000* ------  -----  ----------  -----------------------------------
002100* CRD0005 RRT    09/04/1990  INITIAL VERSION.
002200* CRD0014 JKN    12/12/1998  Y2K - EXPIRES-AT COMPARISON IS A
002300*                            STRAIGHT ALPHANUMERIC COMPARE ON
002400*                            THE ISO TIMESTAMP, UNAFFECTED BY
002500*                            THE CENTURY ROLLOVER; REVIEWED.
002600* CRD0059 DLW    14/07/2006  ADDED - RUNS AT END OF EVERY CYCLE
002700*                            SO THE TABLE DOES NOT FILL UP WITH
002800*                            DEAD KEYS BETWEEN PURGE JOBS.
002900* CRD0106 PAK    11/09/2018  WK-C-WORK-KEEP-LOW AND -PURGE-LOW
003000*                            CARRIED NO USAGE CLAUSE, SO EACH
003100*                            REDEFINED A COMP ITEM AS ZONED
003200*                            DISPLAY - THE KEEP/PURGE COUNTS
003300*                            RETURNED IN THE RUN SUMMARY WERE
003400*                            UNCONVERTED BYTES.  BOTH DECLARED
003500*                            COMP TO MATCH THE ITEMS THEY
003600*                            REDEFINE PER AUDIT FINDING.
003700*----------------------------------------------------------------*
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                      PIC X(24) VALUE
005600     "** PROGRAM CRDVXPIR **".
005700
005800 77  WK-N-TABLE-IX                PIC 9(05) COMP.
005900 77  WK-N-KEEP-IX                 PIC 9(05) COMP VALUE ZERO.
006000 77  WK-N-PURGED-COUNT            PIC 9(07) COMP VALUE ZERO.
006100
006200 01  WK-C-WORK-KEEP-CALC          PIC 9(07) COMP.
006300 01  WK-C-WORK-KEEP-CALC-R REDEFINES WK-C-WORK-KEEP-CALC.
006400     05  FILLER                  PIC 9(02) COMP.
006500     05  WK-C-WORK-KEEP-LOW      PIC 9(05) COMP.
006600 01  WK-C-WORK-PURGE-CALC         PIC 9(07) COMP.
006700 01  WK-C-WORK-PURGE-CALC-R REDEFINES WK-C-WORK-PURGE-CALC.
006800     05  FILLER                  PIC 9(02) COMP.
006900     05  WK-C-WORK-PURGE-LOW     PIC 9(05) COMP.
007000 01  WK-C-WORK-EXPIRED-SW         PIC X(01) VALUE "N".
007100     88  WK-C-ENTRY-IS-EXPIRED           VALUE "Y".
007200     88  WK-C-ENTRY-NOT-EXPIRED          VALUE "N".
007300 01  WK-C-WORK-SWEEP-STATS.
007400     05  WK-C-WORK-STATS-KEEP    PIC 9(05).
007500     05  WK-C-WORK-STATS-PURGE   PIC 9(05).
007600 01  WK-C-WORK-SWEEP-STATS-R REDEFINES WK-C-WORK-SWEEP-STATS.
007700     05  WK-C-WORK-STATS-PAIR    PIC X(10).
007800
007900 01  WK-C-COMMON.
008000     COPY ASCMWS.
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500     COPY VXPIR.
008600 01  WK-C-IDEM-AREA.
008700     COPY CRDITAB.
008800
008900*********************************************
009000 PROCEDURE DIVISION USING WK-C-XPIR-INPUT
009100                           WK-C-XPIR-OUTPUT
009200                           WK-C-IDEM-AREA.
009300*********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-START-PROGRAM-ROUTINE
009600        THRU A099-START-PROGRAM-ROUTINE-EX.
009700     PERFORM B000-SWEEP-TABLE
009800        THRU B099-SWEEP-TABLE-EX.
009900     GOBACK.
010000
010100*-----------------------------------------------------------------
010200 A000-START-PROGRAM-ROUTINE.
010300*-----------------------------------------------------------------
010400     MOVE ZEROS TO WK-N-KEEP-IX WK-N-PURGED-COUNT.
010500     INITIALIZE WK-C-XPIR-OUTPUT.
010600*-----------------------------------------------------------------
010700 A099-START-PROGRAM-ROUTINE-EX.
010800*-----------------------------------------------------------------
010900     EXIT.
011000
011100*-----------------------------------------------------------------
011200 B000-SWEEP-TABLE.
011300*-----------------------------------------------------------------
011400*    SINGLE LOW-TO-HIGH PASS.  SURVIVORS ARE SLID DOWN OVER THE
011500*    GAPS LEFT BY EXPIRED ENTRIES SO THE TABLE STAYS DENSE FROM
011600*    SUBSCRIPT 1 THROUGH THE NEW COUNT.
011700*-----------------------------------------------------------------
011800     IF WK-N-IDEM-COUNT > 0
011900         PERFORM B100-TEST-ONE-ENTRY
012000            THRU B199-TEST-ONE-ENTRY-EX
012100            VARYING WK-N-TABLE-IX FROM 1 BY 1
012200            UNTIL WK-N-TABLE-IX > WK-N-IDEM-COUNT
012300     END-IF.
012400     MOVE WK-N-KEEP-IX      TO WK-N-IDEM-COUNT.
012500     MOVE WK-N-PURGED-COUNT TO WK-C-XPIR-PURGED-COUNT.
012600     MOVE WK-N-KEEP-IX      TO WK-C-WORK-KEEP-CALC.
012700     MOVE WK-N-PURGED-COUNT TO WK-C-WORK-PURGE-CALC.
012800     MOVE WK-C-WORK-KEEP-LOW  TO WK-C-WORK-STATS-KEEP.
012900     MOVE WK-C-WORK-PURGE-LOW TO WK-C-WORK-STATS-PURGE.
013000     DISPLAY "CRDVXPIR TABLE AFTER SWEEP - KEPT/PURGED "
013100             WK-C-WORK-STATS-PAIR.
013200*-----------------------------------------------------------------
013300 B099-SWEEP-TABLE-EX.
013400*-----------------------------------------------------------------
013500     EXIT.
013600
013700*-----------------------------------------------------------------
013800 B100-TEST-ONE-ENTRY.
013900*-----------------------------------------------------------------
014000     SET WK-C-ENTRY-NOT-EXPIRED TO TRUE.
014100     IF CRD-IDEM-EXPIRES-AT(WK-N-TABLE-IX) < WK-C-XPIR-NOW
014200         SET WK-C-ENTRY-IS-EXPIRED TO TRUE
014300     END-IF.
014400     IF WK-C-ENTRY-IS-EXPIRED
014500         ADD 1 TO WK-N-PURGED-COUNT
014600     ELSE
014700         ADD 1 TO WK-N-KEEP-IX
014800         IF WK-N-KEEP-IX NOT = WK-N-TABLE-IX
014900             MOVE WK-C-IDEM-ENTRY(WK-N-TABLE-IX)
015000               TO WK-C-IDEM-ENTRY(WK-N-KEEP-IX)
015100         END-IF
015200     END-IF.
015300*-----------------------------------------------------------------
015400 B199-TEST-ONE-ENTRY-EX.
015500*-----------------------------------------------------------------
015600     EXIT.
015700
015800******************************************************************
015900*************** END OF PROGRAM SOURCE  CRDVXPIR ****************
016000******************************************************************
