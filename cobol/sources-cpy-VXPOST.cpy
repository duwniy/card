000100* VXPOST.CPYBK -- LINKAGE FOR CRDXPOST
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE DEBIT/CREDIT POSTING CALLED MODULE.
000400* ONE TRANSACTION-REQUEST-FILE RECORD IN, ONE TRANSACTION-
000500* RECORD APPENDED TO THE TABLE OUT.
000600*-----------------------------------------------------------------
000700     05  WK-C-XPOST-INPUT.
000800         10  WK-C-XPOST-CARD-ID       PIC X(36).
000900         10  WK-C-XPOST-TXN-TYPE      PIC X(06).
001000             88  WK-C-XPOST-IS-DEBIT         VALUE "DEBIT".
001100             88  WK-C-XPOST-IS-CREDIT        VALUE "CREDIT".
001200         10  WK-C-XPOST-EXTERNAL-ID   PIC X(64).
001300         10  WK-C-XPOST-AMOUNT        PIC S9(13)V99 COMP-3.
001400         10  WK-C-XPOST-CURRENCY      PIC X(03).
001500         10  WK-C-XPOST-PURPOSE       PIC X(20).
001600         10  WK-C-XPOST-USER-ID       PIC 9(09).
001700         10  WK-C-XPOST-USD-UZS-RATE  PIC S9(09)V9(06) COMP-3.
001800         10  WK-C-XPOST-NOW           PIC X(26).
001900     05  WK-C-XPOST-OUTPUT.
002000         10  WK-C-XPOST-TRXN-ID       PIC X(36).
002100         10  WK-C-XPOST-AFTER-BALANCE PIC S9(13)V99 COMP-3.
002200         10  WK-C-XPOST-EXCH-RATE     PIC S9(13)V99 COMP-3.
002300         10  WK-C-XPOST-RESP-STATUS   PIC 9(03).
002400         10  WK-C-XPOST-ERROR-CD      PIC X(07).
