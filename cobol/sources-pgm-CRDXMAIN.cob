000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDXMAIN.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   12 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN LINE OF THE PREPAID CARD BATCH RUN.  LOADS
001200*               THE CARD, TRANSACTION AND IDEMPOTENCY MASTERS
001300*               INTO WORKING STORAGE TABLES, DRIVES THE
001400*               TRANSACTION-REQUEST FILE THROUGH CRDXPOST ONE
001500*               RECORD AT A TIME, PURGES EXPIRED IDEMPOTENCY
001600*               ENTRIES, AND REWRITES THE THREE MASTERS AT
001700*               END OF RUN.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002300*----------------------------------------------------------------
002400* RRT     12/02/1990   CRD0001    INITIAL VERSION.
002500* RRT     03/09/1991   CRD0006    RAISED CARD TABLE FROM 200 TO
002600*                                 500 ENTRIES - VOLUME GROWTH.
002700* JKN     30/11/1998   CRD0014    Y2K - RUN-DATE PARAMETER NOW
002800*                                 CARRIES A 4-DIGIT CENTURY-
002900*                                 INCLUSIVE YEAR; TIMESTAMP
003000*                                 BUILD ROUTINE REWRITTEN.
003100* JKN     18/01/1999   CRD0015    Y2K FOLLOW-UP - VERIFIED
003200*                                 EXPIRY SWEEP AGAINST ROLLOVER
003300*                                 DATES INTO 2000.
003400* TSM     22/06/2001   CRD0028    ADDED END-OF-RUN SUMMARY
003500*                                 COUNTS PER OPERATIONS REQUEST.
003600* TSM     14/03/2006   CRD0058    IDEMPOTENCY TABLE RAISED TO
003700*                                 500 ENTRIES; CLEANUP NOW
003800*                                 CALLED EVERY RUN, NOT JUST
003900*                                 WEEKENDS.
004000* DLW     09/09/2013   CRD0080    RATE NOW ARRIVES AS A COMP-3
004100*                                 JOB PARAMETER INSTEAD OF A
004200*                                 CARD-IMAGE PARM (RETIRED WITH
004300*                                 THE OLD JOB SCHEDULER).
004400* PAK     11/09/2018   CRD0108    WK-C-WORK-COUNT-LOW CARRIED NO
004500*                                 USAGE CLAUSE, SO IT REDEFINED
004600*                                 A COMP ITEM AS ZONED DISPLAY.
004700*                                 DECLARED COMP TO MATCH
004800*                                 WK-C-WORK-COUNT, AND THE FIELD
004900*                                 NOW EARNS ITS KEEP AS THE
005000*                                 MASTERS-LOADED COUNT ON THE
005100*                                 END-OF-RUN SUMMARY LINE.
005200* PAK     11/09/2018   CRD0112    Y100 HEADER COMMENT REWORDED -
005300*                                 REVIEW FEEDBACK NOTED THE OLD
005400*                                 WORDING NAMED "THE SOURCE
005500*                                 SYSTEM" INSTEAD OF DESCRIBING
005600*                                 THE TIMESTAMP FORM ON ITS OWN
005700*                                 TERMS.
005800*----------------------------------------------------------------
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-AS400.
006500 OBJECT-COMPUTER. IBM-AS400.
006600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006700                   UPSI-0 IS UPSI-SWITCH-0
006800                     ON  STATUS IS U0-ON
006900                     OFF STATUS IS U0-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CARD-FILE   ASSIGN TO DATABASE-CRDCARDF
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS WK-C-FILE-STATUS.
007600     SELECT TRXN-FILE   ASSIGN TO DATABASE-CRDTRXNF
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS WK-C-FILE-STATUS.
007900     SELECT IDEM-FILE   ASSIGN TO DATABASE-CRDIDEMF
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS WK-C-FILE-STATUS.
008200     SELECT TREQ-FILE   ASSIGN TO DATABASE-CRDTREQF
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS WK-C-FILE-STATUS.
008500
008600***************
008700 DATA DIVISION.
008800***************
008900 FILE SECTION.
009000**************
009100 FD  CARD-FILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS CRD-CARD-FD-RECORD.
009400 01  CRD-CARD-FD-RECORD.
009500     COPY CRDCARD.
009600
009700 FD  TRXN-FILE
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS CRD-TRXN-FD-RECORD.
010000 01  CRD-TRXN-FD-RECORD.
010100     COPY CRDTRXN.
010200
010300 FD  IDEM-FILE
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS CRD-IDEM-FD-RECORD.
010600 01  CRD-IDEM-FD-RECORD.
010700     COPY CRDIDEM.
010800
010900 FD  TREQ-FILE
011000     LABEL RECORDS ARE OMITTED
011100     DATA RECORD IS CRD-TREQ-FD-RECORD.
011200 01  CRD-TREQ-FD-RECORD.
011300     COPY CRDTREQ.
011400
011500*************************
011600 WORKING-STORAGE SECTION.
011700*************************
011800 01  FILLER                      PIC X(24) VALUE
011900     "** PROGRAM CRDXMAIN **".
012000
012100 77  WK-N-TABLE-IX                PIC 9(05) COMP.
012200 77  WK-C-TREQ-EOF-SW             PIC X(01) VALUE "N".
012300     88  WK-C-TREQ-EOF                     VALUE "Y".
012400     88  WK-C-TREQ-NOT-EOF                 VALUE "N".
012500
012600* ------------------ PROGRAM WORKING STORAGE -------------------*
012700 01  WK-C-COMMON.
012800     COPY ASCMWS.
012900 01  WK-C-RUN-AREA.
013000     COPY FIL3090.
013100 01  WK-C-CARD-AREA.
013200     COPY CRDCTAB.
013300 01  WK-C-TRXN-AREA.
013400     COPY CRDTTAB.
013500 01  WK-C-IDEM-AREA.
013600     COPY CRDITAB.
013700
013800*-----------------------------------------------------------------
013900* LOCAL WORK REDEFINITIONS.
014000*-----------------------------------------------------------------
014100 01  WK-C-WORK-DATE               PIC X(26).
014200 01  WK-C-WORK-DATE-R REDEFINES WK-C-WORK-DATE.
014300     05  WK-C-WORK-DATE-YMD       PIC X(10).
014400     05  WK-C-WORK-DATE-HMS       PIC X(16).
014500 01  WK-C-WORK-COUNT               PIC 9(09) COMP.
014600 01  WK-C-WORK-COUNT-R REDEFINES WK-C-WORK-COUNT.
014700     05  FILLER                   PIC 9(04) COMP.
014800     05  WK-C-WORK-COUNT-LOW      PIC 9(05) COMP.
014900 01  WK-C-WORK-FLAG-PAIR           PIC X(02).
015000 01  WK-C-WORK-FLAG-PAIR-R REDEFINES WK-C-WORK-FLAG-PAIR.
015100     05  WK-C-WORK-FLAG-1         PIC X(01).
015200     05  WK-C-WORK-FLAG-2         PIC X(01).
015300
015400 01  WK-C-XPOST-AREA.
015500     COPY VXPOST.
015600 01  WK-C-IDEM-CALL-AREA.
015700     COPY VIDEM.
015800 01  WK-C-XPIR-AREA.
015900     COPY VXPIR.
016000
016100*****************
016200 LINKAGE SECTION.
016300*****************
016400     COPY VXMAIN.
016500 EJECT
016600****************************************************
016700 PROCEDURE DIVISION USING WK-C-XMAIN-RECORD.
016800****************************************************
016900 MAIN-MODULE.
017000     PERFORM A000-INITIALIZE-RUN
017100        THRU A099-INITIALIZE-RUN-EX.
017200     PERFORM B000-PROCESS-REQUESTS
017300        THRU B099-PROCESS-REQUESTS-EX.
017400     PERFORM C000-END-OF-RUN
017500        THRU C099-END-OF-RUN-EX.
017600     GOBACK.
017700
017800*-----------------------------------------------------------------
017900 A000-INITIALIZE-RUN.
018000*-----------------------------------------------------------------
018100     MOVE ZEROS TO WK-N-CARD-COUNT WK-N-TRXN-COUNT WK-N-IDEM-COUNT
018200                   WK-N-REQUESTS-READ WK-N-REQUESTS-POSTED
018300                   WK-N-REQUESTS-REJECTED WK-N-IDEMPOTENT-HITS
018400                   WK-N-RECORDS-PURGED.
018500     MOVE WK-C-XMAIN-RUN-DATE TO WK-C-RUN-DATE-8.
018600     MOVE WK-C-XMAIN-RUN-TIME TO WK-C-RUN-TIME-8.
018700     PERFORM Y100-BUILD-RUN-TIMESTAMP
018800        THRU Y199-BUILD-RUN-TIMESTAMP-EX.
018900
019000     OPEN INPUT CARD-FILE.
019100     IF NOT WK-C-SUCCESSFUL
019200         DISPLAY "CRDXMAIN - OPEN FILE ERROR - CARD-FILE"
019300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400         GO TO Y900-ABNORMAL-TERMINATION.
019500     PERFORM A010-LOAD-CARD-TABLE
019600        THRU A019-LOAD-CARD-TABLE-EX
019700        UNTIL WK-C-END-OF-FILE.
019800     CLOSE CARD-FILE.
019900
020000     OPEN INPUT TRXN-FILE.
020100     IF NOT WK-C-SUCCESSFUL
020200         DISPLAY "CRDXMAIN - OPEN FILE ERROR - TRXN-FILE"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         GO TO Y900-ABNORMAL-TERMINATION.
020500     PERFORM A020-LOAD-TRXN-TABLE
020600        THRU A029-LOAD-TRXN-TABLE-EX
020700        UNTIL WK-C-END-OF-FILE.
020800     CLOSE TRXN-FILE.
020900
021000     OPEN INPUT IDEM-FILE.
021100     IF NOT WK-C-SUCCESSFUL
021200         DISPLAY "CRDXMAIN - OPEN FILE ERROR - IDEM-FILE"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         GO TO Y900-ABNORMAL-TERMINATION.
021500     PERFORM A030-LOAD-IDEM-TABLE
021600        THRU A039-LOAD-IDEM-TABLE-EX
021700        UNTIL WK-C-END-OF-FILE.
021800     CLOSE IDEM-FILE.
021900
022000     OPEN INPUT TREQ-FILE.
022100     IF NOT WK-C-SUCCESSFUL
022200         DISPLAY "CRDXMAIN - OPEN FILE ERROR - TREQ-FILE"
022300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022400         GO TO Y900-ABNORMAL-TERMINATION.
022500*-----------------------------------------------------------------
022600 A099-INITIALIZE-RUN-EX.
022700*-----------------------------------------------------------------
022800     EXIT.
022900
023000*-----------------------------------------------------------------
023100 A010-LOAD-CARD-TABLE.
023200*-----------------------------------------------------------------
023300     IF WK-N-CARD-COUNT >= 500
023400         DISPLAY "CRDXMAIN - CARD TABLE FULL - ABEND"
023500         GO TO Y900-ABNORMAL-TERMINATION.
023600     ADD 1 TO WK-N-CARD-COUNT.
023700     READ CARD-FILE INTO WK-C-CARD-ENTRY(WK-N-CARD-COUNT).
023800     IF WK-C-END-OF-FILE
023900         SUBTRACT 1 FROM WK-N-CARD-COUNT
024000     ELSE
024100         IF NOT WK-C-SUCCESSFUL
024200             DISPLAY "CRDXMAIN - READ ERROR - CARD-FILE"
024300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400             GO TO Y900-ABNORMAL-TERMINATION
024500         END-IF
024600     END-IF.
024700*-----------------------------------------------------------------
024800 A019-LOAD-CARD-TABLE-EX.
024900*-----------------------------------------------------------------
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300 A020-LOAD-TRXN-TABLE.
025400*-----------------------------------------------------------------
025500     IF WK-N-TRXN-COUNT >= 2000
025600         DISPLAY "CRDXMAIN - TRANSACTION TABLE FULL - ABEND"
025700         GO TO Y900-ABNORMAL-TERMINATION.
025800     ADD 1 TO WK-N-TRXN-COUNT.
025900     READ TRXN-FILE INTO WK-C-TRXN-ENTRY(WK-N-TRXN-COUNT).
026000     IF WK-C-END-OF-FILE
026100         SUBTRACT 1 FROM WK-N-TRXN-COUNT
026200     ELSE
026300         IF NOT WK-C-SUCCESSFUL
026400             DISPLAY "CRDXMAIN - READ ERROR - TRXN-FILE"
026500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026600             GO TO Y900-ABNORMAL-TERMINATION
026700         END-IF
026800     END-IF.
026900*-----------------------------------------------------------------
027000 A029-LOAD-TRXN-TABLE-EX.
027100*-----------------------------------------------------------------
027200     EXIT.
027300
027400*-----------------------------------------------------------------
027500 A030-LOAD-IDEM-TABLE.
027600*-----------------------------------------------------------------
027700     IF WK-N-IDEM-COUNT >= 500
027800         DISPLAY "CRDXMAIN - IDEMPOTENCY TABLE FULL - ABEND"
027900         GO TO Y900-ABNORMAL-TERMINATION.
028000     ADD 1 TO WK-N-IDEM-COUNT.
028100     READ IDEM-FILE INTO WK-C-IDEM-ENTRY(WK-N-IDEM-COUNT).
028200     IF WK-C-END-OF-FILE
028300         SUBTRACT 1 FROM WK-N-IDEM-COUNT
028400     ELSE
028500         IF NOT WK-C-SUCCESSFUL
028600             DISPLAY "CRDXMAIN - READ ERROR - IDEM-FILE"
028700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028800             GO TO Y900-ABNORMAL-TERMINATION
028900         END-IF
029000     END-IF.
029100*-----------------------------------------------------------------
029200 A039-LOAD-IDEM-TABLE-EX.
029300*-----------------------------------------------------------------
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700 B000-PROCESS-REQUESTS.
029800*-----------------------------------------------------------------
029900     PERFORM B010-READ-NEXT-REQUEST
030000        THRU B019-READ-NEXT-REQUEST-EX.
030100     PERFORM B100-PROCESS-ONE-REQUEST
030200        THRU B199-PROCESS-ONE-REQUEST-EX
030300        UNTIL WK-C-TREQ-EOF.
030400*-----------------------------------------------------------------
030500 B099-PROCESS-REQUESTS-EX.
030600*-----------------------------------------------------------------
030700     EXIT.
030800
030900*-----------------------------------------------------------------
031000 B010-READ-NEXT-REQUEST.
031100*-----------------------------------------------------------------
031200     READ TREQ-FILE.
031300     IF WK-C-END-OF-FILE
031400         SET WK-C-TREQ-EOF TO TRUE
031500     ELSE
031600         IF NOT WK-C-SUCCESSFUL
031700             DISPLAY "CRDXMAIN - READ ERROR - TREQ-FILE"
031800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031900             GO TO Y900-ABNORMAL-TERMINATION
032000         ELSE
032100             ADD 1 TO WK-N-REQUESTS-READ
032200         END-IF
032300     END-IF.
032400*-----------------------------------------------------------------
032500 B019-READ-NEXT-REQUEST-EX.
032600*-----------------------------------------------------------------
032700     EXIT.
032800
032900*-----------------------------------------------------------------
033000 B100-PROCESS-ONE-REQUEST.
033100*-----------------------------------------------------------------
033200*    BATCH FLOW - DEBIT/CREDIT POSTING, STEP 1: IDEMPOTENCY
033300*    LOOKUP FIRST - A REPLAYED KEY SKIPS ALL FURTHER PROCESSING.
033400*-----------------------------------------------------------------
033500     SET WK-C-IDEM-FIND TO TRUE.
033600     MOVE CRD-TREQ-IDEMP-KEY  TO WK-C-IDEM-KEY.
033700     MOVE WK-C-RUN-TIMESTAMP  TO WK-C-IDEM-NOW.
033800     CALL "CRDVIDEM" USING WK-C-IDEM-CONTROL
033900                            WK-C-IDEM-RECORD
034000                            WK-C-IDEM-OUTPUT
034100                            WK-C-IDEM-AREA.
034200     IF WK-C-IDEM-WAS-FOUND
034300         ADD 1 TO WK-N-IDEMPOTENT-HITS
034400         DISPLAY "CRDXMAIN - DUPLICATE REQUEST REPLAYED - "
034500                 CRD-TREQ-IDEMP-KEY
034600     ELSE
034700         PERFORM B110-POST-TRANSACTION
034800            THRU B119-POST-TRANSACTION-EX
034900     END-IF.
035000     PERFORM B010-READ-NEXT-REQUEST
035100        THRU B019-READ-NEXT-REQUEST-EX.
035200*-----------------------------------------------------------------
035300 B199-PROCESS-ONE-REQUEST-EX.
035400*-----------------------------------------------------------------
035500     EXIT.
035600
035700*-----------------------------------------------------------------
035800 B110-POST-TRANSACTION.
035900*-----------------------------------------------------------------
036000     MOVE CRD-TREQ-CARD-ID     TO WK-C-XPOST-CARD-ID.
036100     MOVE CRD-TREQ-TXN-TYPE    TO WK-C-XPOST-TXN-TYPE.
036200     MOVE CRD-TREQ-EXTERNAL-ID TO WK-C-XPOST-EXTERNAL-ID.
036300     MOVE CRD-TREQ-AMOUNT      TO WK-C-XPOST-AMOUNT.
036400     MOVE CRD-TREQ-CURRENCY    TO WK-C-XPOST-CURRENCY.
036500     IF WK-C-XPOST-CURRENCY = SPACES
036600         MOVE "UZS"            TO WK-C-XPOST-CURRENCY
036700     END-IF.
036800     MOVE CRD-TREQ-PURPOSE     TO WK-C-XPOST-PURPOSE.
036900     MOVE CRD-TREQ-USER-ID     TO WK-C-XPOST-USER-ID.
037000     MOVE WK-C-XMAIN-USD-UZS-RATE TO WK-C-XPOST-USD-UZS-RATE.
037100     MOVE WK-C-RUN-TIMESTAMP   TO WK-C-XPOST-NOW.
037200
037300     CALL "CRDXPOST" USING WK-C-XPOST-INPUT
037400                            WK-C-XPOST-OUTPUT
037500                            WK-C-CARD-AREA
037600                            WK-C-TRXN-AREA.
037700
037800     IF WK-C-XPOST-ERROR-CD NOT = SPACES
037900         ADD 1 TO WK-N-REQUESTS-REJECTED
038000         DISPLAY "CRDXMAIN - REQUEST REJECTED " WK-C-XPOST-ERROR-CD
038100                 " CARD " CRD-TREQ-CARD-ID
038200     ELSE
038300         ADD 1 TO WK-N-REQUESTS-POSTED
038400         SET WK-C-IDEM-SAVE TO TRUE
038500         MOVE CRD-TREQ-IDEMP-KEY   TO WK-C-IDEM-KEY
038600         MOVE CRD-TREQ-TXN-TYPE    TO WK-C-IDEM-ENDPOINT
038700         MOVE WK-C-XPOST-TRXN-ID   TO WK-C-IDEM-RESOURCE-ID
038800         MOVE "TRANSACTION"        TO WK-C-IDEM-RESOURCE-TYPE
038900         MOVE WK-C-XPOST-RESP-STATUS TO WK-C-IDEM-RESP-STATUS
039000         MOVE SPACES               TO WK-C-IDEM-RESP-BODY
039100         STRING "TXN=" CRD-TREQ-TXN-TYPE
039200                " ID=" WK-C-XPOST-TRXN-ID
039300                " BAL=" WK-C-XPOST-AFTER-BALANCE
039400             DELIMITED BY SIZE INTO WK-C-IDEM-RESP-BODY
039500         MOVE WK-C-RUN-TIMESTAMP   TO WK-C-IDEM-NOW
039600         CALL "CRDVIDEM" USING WK-C-IDEM-CONTROL
039700                                WK-C-IDEM-RECORD
039800                                WK-C-IDEM-OUTPUT
039900                                WK-C-IDEM-AREA
040000     END-IF.
040100*-----------------------------------------------------------------
040200 B119-POST-TRANSACTION-EX.
040300*-----------------------------------------------------------------
040400     EXIT.
040500
040600*-----------------------------------------------------------------
040700 C000-END-OF-RUN.
040800*-----------------------------------------------------------------
040900     MOVE WK-C-RUN-TIMESTAMP TO WK-C-XPIR-NOW.
041000     MOVE ZEROS TO WK-C-XPIR-PURGED-COUNT.
041100     CALL "CRDVXPIR" USING WK-C-XPIR-INPUT
041200                            WK-C-XPIR-OUTPUT
041300                            WK-C-IDEM-AREA.
041400     ADD WK-C-XPIR-PURGED-COUNT TO WK-N-RECORDS-PURGED.
041500
041600     PERFORM C100-REWRITE-CARD-FILE
041700        THRU C109-REWRITE-CARD-FILE-EX.
041800     PERFORM C200-REWRITE-TRXN-FILE
041900        THRU C209-REWRITE-TRXN-FILE-EX.
042000     PERFORM C300-REWRITE-IDEM-FILE
042100        THRU C309-REWRITE-IDEM-FILE-EX.
042200
042300     DISPLAY "CRDXMAIN - RUN SUMMARY -----------------------".
042400     DISPLAY "  REQUESTS READ      : " WK-N-REQUESTS-READ.
042500     DISPLAY "  REQUESTS POSTED    : " WK-N-REQUESTS-POSTED.
042600     DISPLAY "  REQUESTS REJECTED  : " WK-N-REQUESTS-REJECTED.
042700     DISPLAY "  IDEMPOTENT REPLAYS : " WK-N-IDEMPOTENT-HITS.
042800     DISPLAY "  IDEMPOTENCY PURGED : " WK-N-RECORDS-PURGED.
042900     ADD WK-N-CARD-COUNT WK-N-TRXN-COUNT WK-N-IDEM-COUNT
043000         GIVING WK-C-WORK-COUNT.
043100     DISPLAY "  MASTERS LOADED     : " WK-C-WORK-COUNT-LOW.
043200*-----------------------------------------------------------------
043300 C099-END-OF-RUN-EX.
043400*-----------------------------------------------------------------
043500     EXIT.
043600
043700*-----------------------------------------------------------------
043800 C100-REWRITE-CARD-FILE.
043900*-----------------------------------------------------------------
044000     OPEN OUTPUT CARD-FILE.
044100     IF NOT WK-C-SUCCESSFUL
044200         DISPLAY "CRDXMAIN - OPEN FILE ERROR - CARD-FILE (OUT)"
044300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400         GO TO Y900-ABNORMAL-TERMINATION.
044500     PERFORM C110-WRITE-ONE-CARD
044600        THRU C119-WRITE-ONE-CARD-EX
044700        VARYING WK-N-TABLE-IX FROM 1 BY 1
044800        UNTIL WK-N-TABLE-IX > WK-N-CARD-COUNT.
044900     CLOSE CARD-FILE.
045000*-----------------------------------------------------------------
045100 C109-REWRITE-CARD-FILE-EX.
045200*-----------------------------------------------------------------
045300     EXIT.
045400
045500*-----------------------------------------------------------------
045600 C110-WRITE-ONE-CARD.
045700*-----------------------------------------------------------------
045800     WRITE CRD-CARD-FD-RECORD FROM WK-C-CARD-ENTRY(WK-N-TABLE-IX).
045900     IF NOT WK-C-SUCCESSFUL
046000         DISPLAY "CRDXMAIN - WRITE ERROR - CARD-FILE"
046100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046200         GO TO Y900-ABNORMAL-TERMINATION
046300     END-IF.
046400*-----------------------------------------------------------------
046500 C119-WRITE-ONE-CARD-EX.
046600*-----------------------------------------------------------------
046700     EXIT.
046800
046900*-----------------------------------------------------------------
047000 C200-REWRITE-TRXN-FILE.
047100*-----------------------------------------------------------------
047200     OPEN OUTPUT TRXN-FILE.
047300     IF NOT WK-C-SUCCESSFUL
047400         DISPLAY "CRDXMAIN - OPEN FILE ERROR - TRXN-FILE (OUT)"
047500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047600         GO TO Y900-ABNORMAL-TERMINATION.
047700     PERFORM C210-WRITE-ONE-TRXN
047800        THRU C219-WRITE-ONE-TRXN-EX
047900        VARYING WK-N-TABLE-IX FROM 1 BY 1
048000        UNTIL WK-N-TABLE-IX > WK-N-TRXN-COUNT.
048100     CLOSE TRXN-FILE.
048200*-----------------------------------------------------------------
048300 C209-REWRITE-TRXN-FILE-EX.
048400*-----------------------------------------------------------------
048500     EXIT.
048600
048700*-----------------------------------------------------------------
048800 C210-WRITE-ONE-TRXN.
048900*-----------------------------------------------------------------
049000     WRITE CRD-TRXN-FD-RECORD FROM WK-C-TRXN-ENTRY(WK-N-TABLE-IX).
049100     IF NOT WK-C-SUCCESSFUL
049200         DISPLAY "CRDXMAIN - WRITE ERROR - TRXN-FILE"
049300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049400         GO TO Y900-ABNORMAL-TERMINATION
049500     END-IF.
049600*-----------------------------------------------------------------
049700 C219-WRITE-ONE-TRXN-EX.
049800*-----------------------------------------------------------------
049900     EXIT.
050000
050100*-----------------------------------------------------------------
050200 C300-REWRITE-IDEM-FILE.
050300*-----------------------------------------------------------------
050400     OPEN OUTPUT IDEM-FILE.
050500     IF NOT WK-C-SUCCESSFUL
050600         DISPLAY "CRDXMAIN - OPEN FILE ERROR - IDEM-FILE (OUT)"
050700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050800         GO TO Y900-ABNORMAL-TERMINATION.
050900     PERFORM C310-WRITE-ONE-IDEM
051000        THRU C319-WRITE-ONE-IDEM-EX
051100        VARYING WK-N-TABLE-IX FROM 1 BY 1
051200        UNTIL WK-N-TABLE-IX > WK-N-IDEM-COUNT.
051300     CLOSE IDEM-FILE.
051400*-----------------------------------------------------------------
051500 C309-REWRITE-IDEM-FILE-EX.
051600*-----------------------------------------------------------------
051700     EXIT.
051800
051900*-----------------------------------------------------------------
052000 C310-WRITE-ONE-IDEM.
052100*-----------------------------------------------------------------
052200     WRITE CRD-IDEM-FD-RECORD FROM WK-C-IDEM-ENTRY(WK-N-TABLE-IX).
052300     IF NOT WK-C-SUCCESSFUL
052400         DISPLAY "CRDXMAIN - WRITE ERROR - IDEM-FILE"
052500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052600         GO TO Y900-ABNORMAL-TERMINATION
052700     END-IF.
052800*-----------------------------------------------------------------
052900 C319-WRITE-ONE-IDEM-EX.
053000*-----------------------------------------------------------------
053100     EXIT.
053200
053300*-----------------------------------------------------------------
053400 Y100-BUILD-RUN-TIMESTAMP.
053500*-----------------------------------------------------------------
053600*    RENDERS THE RUN DATE/TIME IN THE SHOP'S STANDARD TEXTUAL
053700*    FORM, YYYY-MM-DDTHH:MM:SS.NNNNNN (HUNDREDTHS PADDED OUT
053800*    TO A SIX-DIGIT FRACTION - THIS SHOP'S CLOCK DOES NOT
053900*    RESOLVE MICROSECONDS).
054000*-----------------------------------------------------------------
054100     MOVE SPACES TO WK-C-WORK-DATE.
054200     STRING WK-N-RUN-CCYY "-" WK-N-RUN-MM "-" WK-N-RUN-DD
054300         DELIMITED BY SIZE INTO WK-C-WORK-DATE-YMD.
054400     STRING "T" WK-N-RUN-HH ":" WK-N-RUN-MI ":" WK-N-RUN-SS
054500            "." WK-N-RUN-HS "0000"
054600         DELIMITED BY SIZE INTO WK-C-WORK-DATE-HMS.
054700     MOVE WK-C-WORK-DATE TO WK-C-RUN-TIMESTAMP.
054800*-----------------------------------------------------------------
054900 Y199-BUILD-RUN-TIMESTAMP-EX.
055000*-----------------------------------------------------------------
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400 Y900-ABNORMAL-TERMINATION.
055500*-----------------------------------------------------------------
055600     DISPLAY "CRDXMAIN - RUN TERMINATED ABNORMALLY".
055700     MOVE 16 TO RETURN-CODE.
055800     STOP RUN.
055900
056000******************************************************************
056100*************** END OF PROGRAM SOURCE  CRDXMAIN ****************
056200******************************************************************
