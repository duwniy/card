000100* CRDIDEM.CPYBK
000200*-----------------------------------------------------------------
000300* IDEMPOTENCY LOG RECORD.  ONE ENTRY PER CALLER-SUPPLIED
000400* IDEMPOTENCY KEY, HOLDING THE ORIGINAL RESPONSE VERBATIM SO A
000500* RETRIED REQUEST NEVER DOUBLE-POSTS.
000600*
000700*      02/1998  RRT  CRD0001  INITIAL VERSION.
000800*-----------------------------------------------------------------
000900     05  CRD-IDEM-RECORD-AREA         PIC X(2250).
001000*-----------------------------------------------------------------
001100* I-O FORMAT: CRDIDEMR  FROM FILE CRDIDEMF  OF LIBRARY CARDLIB
001200*-----------------------------------------------------------------
001300     05  CRD-IDEM-RECORD  REDEFINES CRD-IDEM-RECORD-AREA.
001400         10  CRD-IDEM-ID              PIC 9(09).
001500*                                     SURROGATE SEQUENCE ID.
001600         10  CRD-IDEM-KEY             PIC X(64).
001700*                                     CALLER-SUPPLIED KEY, UNIQUE.
001800         10  CRD-IDEM-ENDPOINT        PIC X(64).
001900             88  CRD-IDEM-EP-CREATE-CARD     VALUE "CREATE-CARD".
002000             88  CRD-IDEM-EP-DEBIT           VALUE "DEBIT".
002100             88  CRD-IDEM-EP-CREDIT          VALUE "CREDIT".
002200         10  CRD-IDEM-RESOURCE-ID     PIC X(36).
002300*                                     ID OF THE CARD OR
002400*                                     TRANSACTION PRODUCED.
002500         10  CRD-IDEM-RESOURCE-TYPE   PIC X(11).
002600             88  CRD-IDEM-RT-CARD            VALUE "CARD".
002700             88  CRD-IDEM-RT-TRANSACTION     VALUE "TRANSACTION".
002800         10  CRD-IDEM-RESP-STATUS     PIC 9(03).
002900         10  CRD-IDEM-RESP-BODY       PIC X(2000).
003000*                                     SERIALIZED SNAPSHOT OF THE
003100*                                     ORIGINAL RESPONSE, REPLAYED
003200*                                     VERBATIM ON A DUPLICATE.
003300         10  CRD-IDEM-CREATED-AT      PIC X(26).
003400         10  CRD-IDEM-EXPIRES-AT      PIC X(26).
003500         10  FILLER                   PIC X(11).
003600*-----------------------------------------------------------------
003700* KEY VIEW USED BY CRDVIDEM'S TABLE SEARCH AND BY CRDVXPIR'S
003800* EXPIRY SWEEP, SO NEITHER PROGRAM HAS TO CARRY A SEPARATE
003900* WORKING-STORAGE COPY OF THE KEY/EXPIRY FIELDS.
004000*-----------------------------------------------------------------
004100     05  CRD-IDEM-SWEEP-KEYS REDEFINES CRD-IDEM-RECORD-AREA.
004200         10  FILLER                   PIC X(09).
004300         10  CRD-IDEM-SWEEP-KEY       PIC X(64).
004400         10  FILLER                   PIC X(2140).
004500         10  CRD-IDEM-SWEEP-EXPIRES   PIC X(26).
004600         10  FILLER                   PIC X(11).
