000100* VHIST.CPYBK -- LINKAGE FOR CRDVHIST
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE TRANSACTION-HISTORY CALLED MODULE.
000400* THE FILTER FIELDS ARE SPEC'S TRANSACTION-FILTER, QUERY INPUT
000500* ONLY -- NEVER WRITTEN TO ANY FILE.
000600*-----------------------------------------------------------------
000700     05  WK-C-HIST-FILTER.
000800         10  WK-C-HIST-USER-ID        PIC 9(09).
000900         10  WK-C-HIST-FLT-CARD-ID    PIC X(36).
001000         10  WK-C-HIST-FLT-TYPE       PIC X(06).
001100         10  WK-C-HIST-FLT-TXN-ID     PIC X(36).
001200         10  WK-C-HIST-FLT-EXT-ID     PIC X(64).
001300         10  WK-C-HIST-FLT-CURRENCY   PIC X(03).
001400         10  WK-C-HIST-FLT-PAGE       PIC 9(05).
001500         10  WK-C-HIST-FLT-SIZE       PIC 9(05).
001600     05  WK-C-HIST-OUTPUT.
001700         10  WK-C-HIST-ERROR-CD       PIC X(07).
001800         10  WK-C-HIST-PAGE-NUMBER    PIC 9(05).
001900         10  WK-C-HIST-PAGE-SIZE      PIC 9(05).
002000         10  WK-C-HIST-TOTAL-ITEMS    PIC 9(07).
002100         10  WK-C-HIST-TOTAL-PAGES    PIC 9(05).
002200         10  WK-C-HIST-RETURNED       PIC 9(05).
002300*                                     NUMBER OF ENTRIES ACTUALLY
002400*                                     PLACED IN THE RESULT TABLE
002500*                                     BELOW (<= WK-C-HIST-PAGE-
002600*                                     SIZE, CAPPED AT 100).
002700         10  WK-C-HIST-RESULT-IX OCCURS 100 TIMES
002800                                  PIC 9(05) COMP.
002900*                                     SUBSCRIPTS INTO
003000*                                     WK-C-TRXN-ENTRY (CRDTTAB)
003100*                                     FOR THE MATCHED PAGE, IN
003200*                                     CREATED-AT DESCENDING
003300*                                     ORDER.
