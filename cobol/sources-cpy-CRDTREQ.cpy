000100* CRDTREQ.CPYBK
000200*-----------------------------------------------------------------
000300* TRANSACTION-REQUEST-FILE RECORD.  ONE ENTRY PER DEBIT OR
000400* CREDIT TO BE POSTED THIS RUN, PROCESSED IN FILE ORDER BY
000500* CRDXMAIN.  NOT A MASTER FILE -- BATCH INPUT ONLY.
000600*
000700*      02/1998  RRT  CRD0001  INITIAL VERSION.
000800*-----------------------------------------------------------------
000900     05  CRD-TREQ-RECORD-AREA         PIC X(225).
001000*-----------------------------------------------------------------
001100* I-O FORMAT: CRDTREQR  FROM FILE CRDTREQF  OF LIBRARY CARDLIB
001200*-----------------------------------------------------------------
001300     05  CRD-TREQ-RECORD  REDEFINES CRD-TREQ-RECORD-AREA.
001400         10  CRD-TREQ-CARD-ID         PIC X(36).
001500         10  CRD-TREQ-TXN-TYPE        PIC X(06).
001600             88  CRD-TREQ-IS-DEBIT           VALUE "DEBIT".
001700             88  CRD-TREQ-IS-CREDIT          VALUE "CREDIT".
001800         10  CRD-TREQ-EXTERNAL-ID     PIC X(64).
001900         10  CRD-TREQ-AMOUNT          PIC S9(13)V99 COMP-3.
002000         10  CRD-TREQ-CURRENCY        PIC X(03).
002100         10  CRD-TREQ-PURPOSE         PIC X(20).
002200         10  CRD-TREQ-IDEMP-KEY       PIC X(64).
002300         10  CRD-TREQ-USER-ID         PIC 9(09).
002400         10  FILLER                   PIC X(15).
