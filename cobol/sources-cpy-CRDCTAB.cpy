000100* CRDCTAB.CPYBK
000200*-----------------------------------------------------------------
000300* IN-MEMORY CARD TABLE.  SUBSTITUTES FOR RANDOM ACCESS TO
000400* CARD-FILE (A PLAIN SEQUENTIAL FILE) -- CRDXMAIN LOADS EVERY
000500* CARD-RECORD INTO THIS TABLE AT START OF RUN AND REWRITES
000600* CARD-FILE FROM IT AT END OF RUN.  PASSED BY REFERENCE TO EVERY
000700* CALLED MODULE THAT NEEDS TO FIND OR UPDATE A CARD.
000800*
000900*      02/1998  RRT  CRD0002  INITIAL VERSION -- 500-ENTRY TABLE
001000*                             SIZED TO THE SHOP'S CURRENT CARD
001100*                             ISSUING VOLUME PLUS HEADROOM.
001200*-----------------------------------------------------------------
001300     02  WK-N-CARD-COUNT              PIC 9(05) COMP.
001400     02  WK-C-CARD-TABLE.
001500         03  WK-C-CARD-ENTRY  OCCURS 500 TIMES
001600                               INDEXED BY CARD-IX.
001700             COPY CRDCARD.
