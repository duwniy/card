000100* FIL3090.CPYBK
000200*-----------------------------------------------------------------
000300* COMMON RUN DATE/TIME WORK AREA.  THE MAIN LINE ACCEPTS THE
000400* SYSTEM DATE/TIME ONCE AT START OF RUN AND EVERY CALLED MODULE
000500* SHARES THIS BLOCK SO CREATED-AT/UPDATED-AT/EXPIRES-AT ARE ALL
000600* STAMPED FROM THE SAME MOMENT.
000700*-----------------------------------------------------------------
000800     05  WK-C-RUN-DATE-8              PIC 9(08).
000900     05  WK-C-RUN-DATE-R  REDEFINES WK-C-RUN-DATE-8.
001000         10  WK-N-RUN-CCYY            PIC 9(04).
001100         10  WK-N-RUN-MM              PIC 9(02).
001200         10  WK-N-RUN-DD              PIC 9(02).
001300     05  WK-C-RUN-TIME-8              PIC 9(08).
001400     05  WK-C-RUN-TIME-R  REDEFINES WK-C-RUN-TIME-8.
001500         10  WK-N-RUN-HH              PIC 9(02).
001600         10  WK-N-RUN-MI              PIC 9(02).
001700         10  WK-N-RUN-SS              PIC 9(02).
001800         10  WK-N-RUN-HS              PIC 9(02).
001900*-----------------------------------------------------------------
002000* TIMESTAMP RENDERED IN THE SHOP'S STANDARD TEXTUAL FORM,
002100* YYYY-MM-DDTHH:MM:SS.NNNNNN, BUILT ONCE PER RUN BY
002200* Y100-BUILD-RUN-TIMESTAMP AND MOVED WHOLESALE INTO
002300* CREATED-AT/UPDATED-AT FIELDS AS RECORDS ARE STAMPED.
002400*-----------------------------------------------------------------
002500     05  WK-C-RUN-TIMESTAMP           PIC X(26).
002600     05  WK-C-EXPIRY-TIMESTAMP        PIC X(26).
002700*-----------------------------------------------------------------
002800* RUN COUNTERS -- DISPLAYED AS THE END-OF-RUN SUMMARY.  BINARY
002900* PER SHOP STANDARD FOR ANY FIELD USED AS A COUNTER.
003000*-----------------------------------------------------------------
003100     05  WK-N-REQUESTS-READ           PIC 9(07) COMP.
003200     05  WK-N-REQUESTS-POSTED         PIC 9(07) COMP.
003300     05  WK-N-REQUESTS-REJECTED       PIC 9(07) COMP.
003400     05  WK-N-IDEMPOTENT-HITS         PIC 9(07) COMP.
003500     05  WK-N-RECORDS-PURGED          PIC 9(07) COMP.
