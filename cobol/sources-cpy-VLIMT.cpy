000100* VLIMT.CPYBK -- LINKAGE FOR CRDVLIMT
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE CARD-CREATION/LIMIT-CHECK CALLED
000400* MODULE.  THE CARD TABLE ITSELF (CRDCTAB) IS PASSED AS A
000500* SEPARATE CALL PARAMETER, NOT PART OF THIS RECORD.
000600*-----------------------------------------------------------------
000700     05  WK-C-LIMT-INPUT.
000800         10  WK-C-LIMT-USER-ID        PIC 9(09).
000900         10  WK-C-LIMT-STATUS         PIC X(06).
001000*                                     REQUESTED STATUS, SPACES
001100*                                     IF NOT SUPPLIED (DEFAULTS
001200*                                     TO ACTIVE).
001300         10  WK-C-LIMT-CURRENCY       PIC X(03).
001400*                                     REQUESTED CURRENCY, SPACES
001500*                                     IF NOT SUPPLIED (DEFAULTS
001600*                                     TO UZS).
001700         10  WK-C-LIMT-AMOUNT-SW      PIC X(01).
001800             88  WK-C-LIMT-AMOUNT-GIVEN      VALUE "Y".
001900             88  WK-C-LIMT-AMOUNT-OMITTED    VALUE "N".
002000         10  WK-C-LIMT-INIT-AMOUNT    PIC S9(13)V99 COMP-3.
002100*                                     REQUESTED INITIAL BALANCE,
002200*                                     MAJOR UNITS, WHEN SUPPLIED.
002300         10  WK-C-LIMT-NOW            PIC X(26).
002400     05  WK-C-LIMT-OUTPUT.
002500         10  WK-C-LIMT-NEW-CARD-ID    PIC X(36).
002600         10  WK-C-LIMT-RESP-STATUS    PIC 9(03).
002700         10  WK-C-LIMT-ERROR-CD       PIC X(07).
