000100* VCUYP.CPYBK -- LINKAGE FOR CRDVCUYP
000200*-----------------------------------------------------------------
000300* PARAMETER RECORD FOR THE CURRENCY-CONVERSION CALLED MODULE.
000400* ONLY THE USD/UZS PAIR IS SUPPORTED, EITHER DIRECTION.
000500*-----------------------------------------------------------------
000600     05  WK-C-CUYP-INPUT.
000700         10  WK-C-CUYP-FROM-CCY       PIC X(03).
000800         10  WK-C-CUYP-TO-CCY         PIC X(03).
000900         10  WK-C-CUYP-AMOUNT         PIC S9(13)V99 COMP-3.
001000*                                     AMOUNT IN FROM-CCY MINOR
001100*                                     UNITS.
001200         10  WK-C-CUYP-RATE           PIC S9(09)V9(06) COMP-3.
001300*                                     CURRENT USD-TO-UZS RATE,
001400*                                     MAJOR UZS PER MAJOR USD,
001500*                                     PASSED DOWN FROM THE RUN
001600*                                     PARAMETER -- NEVER ROUNDED
001700*                                     BEFORE USE.
001800     05  WK-C-CUYP-OUTPUT.
001900         10  WK-C-CUYP-RESULT         PIC S9(13)V99 COMP-3.
002000*                                     AMOUNT CONVERTED INTO
002100*                                     TO-CCY MINOR UNITS, ROUNDED
002200*                                     HALF-UP TO A WHOLE NUMBER.
002300         10  WK-C-CUYP-RATE-MINOR     PIC S9(13)V99 COMP-3.
002400*                                     RATE * 100, TRUNCATED (NOT
002500*                                     ROUNDED) -- THE VALUE
002600*                                     RECORDED ON A TRANSACTION.
002700         10  WK-C-CUYP-CONVERTED      PIC X(01).
002800             88  WK-C-CUYP-WAS-CONVERTED     VALUE "Y".
002900             88  WK-C-CUYP-NOT-CONVERTED     VALUE "N".
003000         10  WK-C-CUYP-ERROR-CD       PIC X(07).
