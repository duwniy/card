000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CRDVLIMT.
000500 AUTHOR.         R R TILLMAN.
000600 INSTALLATION.   FIRST CASCADE BANK - CARD SERVICES DIVISION.
000700 DATE-WRITTEN.   26 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CARD SERVICES DIVISION - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION : CARD-CREATION CALLED MODULE.  ENFORCES THE
001200*              3-CARD-PER-USER CEILING AND THE 10000-MAJOR-UNIT
001300*              OPENING-BALANCE CEILING, THEN BUILDS AND APPENDS
001400*              THE NEW CARD-RECORD TO THE IN-MEMORY CARD TABLE.
001500*              HANDLES ITS OWN IDEMPOTENCY BOOK-KEEPING BY
001600*              CALLING CRDVIDEM DIRECTLY - THIS MODULE IS THE
001700*              ONLY ENTRY POINT FOR CARD CREATION.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* MOD.#   INIT   DATE        DESCRIPTION
002200* ------  -----  ----------  -----------------------------------
002300* CRD0001 RRT    26/02/1990  INITIAL VERSION - CARD LIMIT COUNT
002400*                            REWRITTEN FROM THE OLD STP LIMIT-
002500*                            CHECK CALL MODULE.
002600* CRD0009 RRT    14/08/1991  ADDED OPENING-BALANCE CEILING CHECK
002700*                            PER CARD PRODUCT RULE.
002800* CRD0014 JKN    02/12/1998  Y2K - CREATED-AT/UPDATED-AT STAMPED
002900*                            FROM THE 4-DIGIT-YEAR RUN TIMESTAMP;
003000*                            PSEUDO-ID GENERATOR VERIFIED
003100*                            AGAINST 2000 ROLLOVER DATES.
003200* CRD0031 TSM    05/07/2001  CARD LIMIT RAISED FROM A PER-BRANCH
003300*                            COUNT TO A PER-USER COUNT PER NEW
003400*                            CARD PRODUCT RULES.
003500* CRD0058 TSM    21/03/2006  IDEMPOTENCY SAVE NOW CALLS CRDVIDEM
003600*                            DIRECTLY INSTEAD OF RELYING ON THE
003700*                            CALLER TO DO IT.
003800* CRD0102 PAK    11/09/2018  WK-C-WORK-COUNT-LOW CARRIED NO
003900*                            USAGE CLAUSE, SO IT REDEFINED A
004000*                            COMP ITEM AS ZONED DISPLAY - THE
004100*                            OPEN-CARD-COUNT TEST AT A000 WAS
004200*                            COMPARING UNCONVERTED BYTES, NOT
004300*                            THE COUNT.  DECLARED COMP TO MATCH
004400*                            WK-C-WORK-COUNT-CALC PER AUDIT
004500*                            FINDING.
004600*----------------------------------------------------------------*
004700        EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005500                   UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900***************
006000 DATA DIVISION.
006100***************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                      PIC X(24) VALUE
006500     "** PROGRAM CRDVLIMT **".
006600
006700 77  WK-N-TABLE-IX                PIC 9(05) COMP.
006800 77  WK-N-OPEN-CARD-COUNT         PIC 9(05) COMP VALUE ZERO.
006900 77  WK-N-NEWID-SEQ               PIC 9(09) COMP VALUE ZERO.
007000*                                 RETAINS ITS VALUE ACROSS CALLS
007100*                                 SINCE THIS PROGRAM IS NOT
007200*                                 DECLARED AN INITIAL PROGRAM -
007300*                                 GIVES EVERY CARD A DIFFERENT
007400*                                 SUFFIX EVEN WITHIN ONE RUN.
007500
007600 01  WK-C-COMMON.
007700     COPY ASCMWS.
007800
007900 01  WK-C-NEWID-WORK               PIC X(36).
008000 01  WK-C-NEWID-WORK-R REDEFINES WK-C-NEWID-WORK.
008100     05  WK-C-NEWID-DATE          PIC X(08).
008200     05  FILLER                   PIC X(01).
008300     05  WK-C-NEWID-TIME          PIC X(06).
008400     05  FILLER                   PIC X(01).
008500     05  WK-C-NEWID-SEQ-OUT       PIC 9(09).
008600     05  FILLER                   PIC X(11).
008700
008800 01  WK-C-WORK-COUNT-CALC          PIC 9(07) COMP.
008900 01  WK-C-WORK-COUNT-CALC-R REDEFINES WK-C-WORK-COUNT-CALC.
009000     05  FILLER                   PIC 9(02) COMP.
009100     05  WK-C-WORK-COUNT-LOW      PIC 9(05) COMP.
009200 01  WK-C-WORK-STATUS-PAIR         PIC X(12).
009300 01  WK-C-WORK-STATUS-PAIR-R REDEFINES WK-C-WORK-STATUS-PAIR.
009400     05  WK-C-WORK-STATUS-REQ     PIC X(06).
009500     05  WK-C-WORK-STATUS-SET     PIC X(06).
009600
009700 01  WK-C-IDEM-CALL-AREA.
009800     COPY VIDEM.
009900
010000*****************
010100 LINKAGE SECTION.
010200*****************
010300     COPY VLIMT.
010400 01  WK-C-CARD-AREA.
010500     COPY CRDCTAB.
010600 01  WK-C-IDEM-AREA.
010700     COPY CRDITAB.
010800
010900*********************************************
011000 PROCEDURE DIVISION USING WK-C-LIMT-INPUT
011100                           WK-C-LIMT-OUTPUT
011200                           WK-C-CARD-AREA
011300                           WK-C-IDEM-AREA.
011400*********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-CHECK-CARD-LIMIT
011700        THRU A099-CHECK-CARD-LIMIT-EX.
011800     IF WK-C-LIMT-ERROR-CD = SPACES
011900         PERFORM A050-CHECK-INITIAL-AMOUNT
012000            THRU A059-CHECK-INITIAL-AMOUNT-EX
012100     END-IF.
012200     IF WK-C-LIMT-ERROR-CD = SPACES
012300         PERFORM A200-BUILD-NEW-CARD
012400            THRU A209-BUILD-NEW-CARD-EX
012500         PERFORM A300-WRITE-IDEMPOTENCY
012600            THRU A309-WRITE-IDEMPOTENCY-EX
012700     END-IF.
012800     GOBACK.
012900
013000*-----------------------------------------------------------------
013100 A000-CHECK-CARD-LIMIT.
013200*-----------------------------------------------------------------
013300*    STEP 1 - IDEMPOTENCY LOOKUP.  A REPLAY SHORT-CIRCUITS EVERY
013400*    REMAINING STEP.
013500*-----------------------------------------------------------------
013600     INITIALIZE WK-C-LIMT-OUTPUT.
013700     SET WK-C-IDEM-FIND TO TRUE.
013800     MOVE WK-C-LIMT-IDEMP-KEY TO WK-C-IDEM-KEY.
013900     MOVE WK-C-LIMT-NOW       TO WK-C-IDEM-NOW.
014000     CALL "CRDVIDEM" USING WK-C-IDEM-CONTROL
014100                            WK-C-IDEM-RECORD
014200                            WK-C-IDEM-OUTPUT
014300                            WK-C-IDEM-AREA.
014400     IF WK-C-IDEM-WAS-FOUND
014500         MOVE RC-CONFLICT      TO WK-C-LIMT-ERROR-CD
014600*                                 REPLAY - THE CALLER RENDERS
014700*                                 WK-C-IDEM-RESP-BODY VERBATIM,
014800*                                 NOT A NEW CARD RESPONSE.
014900         MOVE WK-C-IDEM-RESOURCE-ID TO WK-C-LIMT-NEW-CARD-ID
015000     ELSE
015100*-----------------------------------------------------------------
015200*        STEP 2 - COUNT OPEN CARDS (NOT CLOSED) FOR THIS USER.
015300*-----------------------------------------------------------------
015400         MOVE ZEROS TO WK-N-OPEN-CARD-COUNT
015500         PERFORM A010-TEST-ONE-CARD
015600            THRU A019-TEST-ONE-CARD-EX
015700            VARYING WK-N-TABLE-IX FROM 1 BY 1
015800            UNTIL WK-N-TABLE-IX > WK-N-CARD-COUNT
015900         MOVE WK-N-OPEN-CARD-COUNT TO WK-C-WORK-COUNT-CALC
016000         IF WK-C-WORK-COUNT-LOW >= 3
016100             MOVE RC-LIMIT-EXCEEDED TO WK-C-LIMT-ERROR-CD
016200         END-IF
016300     END-IF.
016400*-----------------------------------------------------------------
016500 A099-CHECK-CARD-LIMIT-EX.
016600*-----------------------------------------------------------------
016700     EXIT.
016800
016900*-----------------------------------------------------------------
017000 A010-TEST-ONE-CARD.
017100*-----------------------------------------------------------------
017200     IF CRD-USER-ID(WK-N-TABLE-IX) = WK-C-LIMT-USER-ID
017300        AND NOT CRD-STATUS-CLOSED(WK-N-TABLE-IX)
017400         ADD 1 TO WK-N-OPEN-CARD-COUNT
017500     END-IF.
017600*-----------------------------------------------------------------
017700 A019-TEST-ONE-CARD-EX.
017800*-----------------------------------------------------------------
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200 A050-CHECK-INITIAL-AMOUNT.
018300*-----------------------------------------------------------------
018400*    STEP 3 - OPENING BALANCE CEILING, 10000 MAJOR UNITS.
018500*-----------------------------------------------------------------
018600     IF WK-C-LIMT-AMOUNT-GIVEN
018700         AND WK-C-LIMT-INIT-AMOUNT > 10000
018800         MOVE RC-INVALID-DATA TO WK-C-LIMT-ERROR-CD
018900     END-IF.
019000*-----------------------------------------------------------------
019100 A059-CHECK-INITIAL-AMOUNT-EX.
019200*-----------------------------------------------------------------
019300     EXIT.
019400
019500*-----------------------------------------------------------------
019600 A200-BUILD-NEW-CARD.
019700*-----------------------------------------------------------------
019800*    STEP 4/5 - BUILD THE CARD-RECORD, DEFAULTING OMITTED
019900*    FIELDS, AND APPEND IT TO THE IN-MEMORY TABLE.
020000*-----------------------------------------------------------------
020100     IF WK-N-CARD-COUNT >= 500
020200         MOVE RC-TABLE-FULL TO WK-C-LIMT-ERROR-CD
020300     ELSE
020400         ADD 1 TO WK-N-NEWID-SEQ
020500         MOVE WK-C-LIMT-NOW(1:4)  TO WK-C-NEWID-DATE(1:4)
020600         MOVE WK-C-LIMT-NOW(6:2)  TO WK-C-NEWID-DATE(5:2)
020700         MOVE WK-C-LIMT-NOW(9:2)  TO WK-C-NEWID-DATE(7:2)
020800         MOVE WK-C-LIMT-NOW(12:2) TO WK-C-NEWID-TIME(1:2)
020900         MOVE WK-C-LIMT-NOW(15:2) TO WK-C-NEWID-TIME(3:2)
021000         MOVE WK-C-LIMT-NOW(18:2) TO WK-C-NEWID-TIME(5:2)
021100         MOVE WK-N-NEWID-SEQ      TO WK-C-NEWID-SEQ-OUT
021200
021300         ADD 1 TO WK-N-CARD-COUNT
021400         MOVE WK-C-NEWID-WORK    TO CRD-CARD-ID(WK-N-CARD-COUNT)
021500         MOVE WK-C-LIMT-USER-ID  TO CRD-USER-ID(WK-N-CARD-COUNT)
021600         MOVE WK-C-LIMT-STATUS TO WK-C-WORK-STATUS-REQ
021700         IF WK-C-WORK-STATUS-REQ = SPACES
021800             MOVE "ACTIVE" TO WK-C-WORK-STATUS-SET
021900         ELSE
022000             MOVE WK-C-WORK-STATUS-REQ TO WK-C-WORK-STATUS-SET
022100         END-IF
022200         MOVE WK-C-WORK-STATUS-SET TO CRD-CARD-STATUS(WK-N-CARD-COUNT)
022300         IF WK-C-LIMT-CURRENCY = SPACES
022400             MOVE "UZS"          TO CRD-CURRENCY(WK-N-CARD-COUNT)
022500         ELSE
022600             MOVE WK-C-LIMT-CURRENCY
022700                                 TO CRD-CURRENCY(WK-N-CARD-COUNT)
022800         END-IF
022900         IF WK-C-LIMT-AMOUNT-GIVEN
023000             MOVE WK-C-LIMT-INIT-AMOUNT
023100                                 TO CRD-BALANCE(WK-N-CARD-COUNT)
023200         ELSE
023300             MOVE ZEROS          TO CRD-BALANCE(WK-N-CARD-COUNT)
023400         END-IF
023500         MOVE ZEROS              TO CRD-CARD-VERSION(WK-N-CARD-COUNT)
023600         MOVE WK-C-LIMT-NOW      TO CRD-CREATED-AT(WK-N-CARD-COUNT)
023700         MOVE WK-C-LIMT-NOW      TO CRD-UPDATED-AT(WK-N-CARD-COUNT)
023800         MOVE WK-C-NEWID-WORK    TO WK-C-LIMT-NEW-CARD-ID
023900         MOVE 201                TO WK-C-LIMT-RESP-STATUS
024000     END-IF.
024100*-----------------------------------------------------------------
024200 A209-BUILD-NEW-CARD-EX.
024300*-----------------------------------------------------------------
024400     EXIT.
024500
024600*-----------------------------------------------------------------
024700 A300-WRITE-IDEMPOTENCY.
024800*-----------------------------------------------------------------
024900*    STEP 6 - RECORD THIS KEY SO A RETRY REPLAYS RATHER THAN
025000*    CREATES A SECOND CARD.
025100*-----------------------------------------------------------------
025200     SET WK-C-IDEM-SAVE TO TRUE.
025300     MOVE WK-C-LIMT-IDEMP-KEY TO WK-C-IDEM-KEY.
025400     MOVE "CREATE-CARD"       TO WK-C-IDEM-ENDPOINT.
025500     MOVE WK-C-NEWID-WORK     TO WK-C-IDEM-RESOURCE-ID.
025600     MOVE "CARD"              TO WK-C-IDEM-RESOURCE-TYPE.
025700     MOVE 201                 TO WK-C-IDEM-RESP-STATUS.
025800     MOVE SPACES              TO WK-C-IDEM-RESP-BODY.
025900     STRING "CARD=" WK-C-NEWID-WORK
026000         DELIMITED BY SIZE INTO WK-C-IDEM-RESP-BODY.
026100     MOVE WK-C-LIMT-NOW       TO WK-C-IDEM-NOW.
026200     CALL "CRDVIDEM" USING WK-C-IDEM-CONTROL
026300                            WK-C-IDEM-RECORD
026400                            WK-C-IDEM-OUTPUT
026500                            WK-C-IDEM-AREA.
026600*-----------------------------------------------------------------
026700 A309-WRITE-IDEMPOTENCY-EX.
026800*-----------------------------------------------------------------
026900     EXIT.
027000
027100******************************************************************
027200*************** END OF PROGRAM SOURCE  CRDVLIMT ****************
027300******************************************************************
