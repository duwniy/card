000100* CRDCARD.CPYBK
000200*-----------------------------------------------------------------
000300* CARD MASTER RECORD.  ONE ENTRY PER PREPAID CARD.  LAID DOWN AS
000400* A FIXED-WIDTH BLOB (LIKE ANY DDS-DESCRIBED FILE IN THIS SHOP)
000500* AND REDEFINED INTO NAMED FIELDS BELOW.
000600*
000700*      02/1998  RRT  CRD0001  INITIAL VERSION -- CARRIES THE
000800*                             CARD BALANCE AND STATUS FORMERLY
000900*                             KEPT ON THE ONLINE CARD-ISSUING
001000*                             SUBSYSTEM'S RELATIONAL TABLE.
001100*      11/1998  RRT  CRD0014  Y2K -- CREATED-AT/UPDATED-AT WIDENED
001200*                             TO CARRY A 4-DIGIT CENTURY-INCLUSIVE
001300*                             YEAR IN THE TEXTUAL TIMESTAMP.
001400*-----------------------------------------------------------------
001500     05  CRD-CARD-RECORD-AREA         PIC X(150).
001600*-----------------------------------------------------------------
001700* I-O FORMAT: CRDCARDR  FROM FILE CRDCARDF  OF LIBRARY CARDLIB
001800*-----------------------------------------------------------------
001900     05  CRD-CARD-RECORD  REDEFINES CRD-CARD-RECORD-AREA.
002000         10  CRD-CARD-ID              PIC X(36).
002100*                                     UUID-FORM CARD IDENTIFIER,
002200*                                     PRIMARY KEY.
002300         10  CRD-USER-ID              PIC 9(09).
002400*                                     OWNING USER'S NUMERIC ID.
002500         10  CRD-CARD-STATUS          PIC X(06).
002600             88  CRD-STATUS-ACTIVE           VALUE "ACTIVE".
002700             88  CRD-STATUS-BLOCKED          VALUE "BLOCKED".
002800             88  CRD-STATUS-CLOSED           VALUE "CLOSED".
002900             88  CRD-STATUS-NOT-CLOSED       VALUE "ACTIVE"
003000                                                    "BLOCKED".
003100         10  CRD-BALANCE              PIC S9(13)V99 COMP-3.
003200*                                     CURRENT BALANCE, MINOR
003300*                                     CURRENCY UNITS (TIYIN/CENT)
003400*                                     -- LAST TWO DIGITS ARE THE
003500*                                     MINOR UNIT, NOT A SEPARATE
003600*                                     SCALING FACTOR.
003700         10  CRD-CURRENCY             PIC X(03).
003800             88  CRD-CURRENCY-UZS            VALUE "UZS".
003900             88  CRD-CURRENCY-USD            VALUE "USD".
004000         10  CRD-CARD-VERSION         PIC 9(09).
004100*                                     OPTIMISTIC-LOCK VERSION,
004200*                                     BUMPED ON EVERY REWRITE.
004300         10  CRD-CREATED-AT           PIC X(26).
004400         10  CRD-UPDATED-AT           PIC X(26).
004500         10  FILLER                   PIC X(27).
004600*-----------------------------------------------------------------
004700* ALTERNATE VIEW OF THE TWO TIMESTAMPS, BROKEN INTO THEIR
004800* YYYY-MM-DD / HH:MM:SS.NNNNNN COMPONENTS -- USED BY CRDVSTAT
004900* WHEN IT NEEDS ONLY THE CALENDAR DATE PORTION OF UPDATED-AT.
005000*-----------------------------------------------------------------
005100     05  CRD-CARD-DATES REDEFINES CRD-CARD-RECORD-AREA.
005200         10  FILLER                   PIC X(71).
005300         10  CRD-CREATED-DATE-PART    PIC X(10).
005400         10  CRD-CREATED-TIME-PART    PIC X(16).
005500         10  CRD-UPDATED-DATE-PART    PIC X(10).
005600         10  CRD-UPDATED-TIME-PART    PIC X(16).
005700         10  FILLER                   PIC X(27).
