000100* CRDTRXN.CPYBK
000200*-----------------------------------------------------------------
000300* TRANSACTION LEDGER RECORD.  APPEND-ONLY -- ONE ENTRY WRITTEN
000400* PER DEBIT OR CREDIT POSTED AGAINST A CARD.  NEVER REWRITTEN
000500* OR DELETED ONCE WRITTEN.
000600*
000700*      02/1998  RRT  CRD0001  INITIAL VERSION.
000800*      06/1999  JKN  CRD0022  ADDED EXCHANGE-RATE SO A CONVERTED
000900*                             POSTING CARRIES THE RATE IT USED,
001000*                             PER AUDIT REQUEST FROM FX DESK.
001100*-----------------------------------------------------------------
001200     05  CRD-TRXN-RECORD-AREA         PIC X(250).
001300*-----------------------------------------------------------------
001400* I-O FORMAT: CRDTRXNR  FROM FILE CRDTRXNF  OF LIBRARY CARDLIB
001500*-----------------------------------------------------------------
001600     05  CRD-TRXN-RECORD  REDEFINES CRD-TRXN-RECORD-AREA.
001700         10  CRD-TRXN-ID              PIC X(36).
001800*                                     UUID-FORM TRANSACTION ID,
001900*                                     PRIMARY KEY.
002000         10  CRD-TRXN-EXTERNAL-ID     PIC X(64).
002100*                                     CALLER-SUPPLIED REFERENCE,
002200*                                     UNIQUE.
002300         10  CRD-TRXN-CARD-ID         PIC X(36).
002400*                                     FK TO CRD-CARD-ID.
002500         10  CRD-TRXN-TYPE            PIC X(06).
002600             88  CRD-TRXN-IS-DEBIT           VALUE "DEBIT".
002700             88  CRD-TRXN-IS-CREDIT          VALUE "CREDIT".
002800         10  CRD-TRXN-AMOUNT          PIC S9(13)V99 COMP-3.
002900*                                     AMOUNT IN THE TRANSACTION'S
003000*                                     OWN CURRENCY, MINOR UNITS.
003100         10  CRD-TRXN-AFTER-BALANCE   PIC S9(13)V99 COMP-3.
003200*                                     CARD BALANCE IMMEDIATELY
003300*                                     AFTER THIS TRANSACTION.
003400         10  CRD-TRXN-CURRENCY        PIC X(03).
003500             88  CRD-TRXN-CCY-UZS            VALUE "UZS".
003600             88  CRD-TRXN-CCY-USD            VALUE "USD".
003700         10  CRD-TRXN-PURPOSE         PIC X(20).
003800*                                     PURCHASE/WITHDRAWAL/
003900*                                     TRANSFER/OTHER -- DEBIT
004000*                                     ONLY, BLANK ON CREDIT.
004100         10  CRD-TRXN-EXCH-RATE       PIC S9(13)V99 COMP-3.
004200*                                     USD-TO-UZS RATE APPLIED,
004300*                                     SCALED BY 100; ZERO IF NO
004400*                                     CONVERSION TOOK PLACE.
004500         10  CRD-TRXN-CREATED-AT      PIC X(26).
004600         10  FILLER                   PIC X(35).
004700*-----------------------------------------------------------------
004800* KEY VIEW -- THE THREE IDENTIFYING FIELDS CRDVHIST SEARCHES BY,
004900* OVERLAID ON THE SAME STORAGE SO A KEY COMPARE NEVER HAS TO
005000* MOVE DATA OUT OF THE TABLE ENTRY FIRST.
005100*-----------------------------------------------------------------
005200     05  CRD-TRXN-KEYS REDEFINES CRD-TRXN-RECORD-AREA.
005300         10  CRD-TRXN-KEY-ID          PIC X(36).
005400         10  CRD-TRXN-KEY-EXT-ID      PIC X(64).
005500         10  CRD-TRXN-KEY-CARD-ID     PIC X(36).
005600         10  FILLER                   PIC X(114).
